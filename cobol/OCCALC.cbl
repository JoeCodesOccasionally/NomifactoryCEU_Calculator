000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OCCALC.
000300 AUTHOR.        R L WEISS.
000400 INSTALLATION.  DATA PROCESSING SVCS.
000500 DATE-WRITTEN.  04-02-98.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*  OCCALC IS CALLED BY PLANCALC ONCE FOR EVERY MACHINE NODE IN A  *
001000*  PLAN TREE.  GIVEN A RECIPE'S BASE PROCESSING TIME, BASE POWER  *
001100*  DRAW AND OVERCLOCK ELIGIBILITY, TOGETHER WITH THE VOLTAGE OF   *
001200*  THE TIER THE MACHINE IS BEING RUN AT, IT WORKS OUT HOW MANY    *
001300*  TIMES THE RECIPE OVERCLOCKS AT THAT VOLTAGE, THE RESULTING     *
001400*  EFFECTIVE PROCESSING TIME (IN TICKS AND IN SECONDS) AND THE    *
001500*  RESULTING EFFECTIVE POWER DRAW.  PARAMETERS ARE PASSED IN THE  *
001600*  OC-CALC-PARMS AREA DEFINED IN COPY MEMBER OCPARMS - SEE THAT   *
001700*  MEMBER FOR THE FULL LAYOUT.                                    *
001800*                                                                 *
001900*  CHANGE LOG                                                     *
002000*  ----------                                                     *
002100*  04-02-98  RLW  0079  ORIGINAL PROGRAM.                         *
002200*  09-30-98  RLW  0091  CORRECTED OVERCLOCK-COUNT LOOP - WAS OFF  *
002300*                       BY ONE WHEN BASE VOLTAGE EQUALED TIER     *
002400*                       VOLTAGE EXACTLY.                          *
002500*  11-19-98  RLW  0093  ADDED RC-EXCEEDS-TIER CHECK - RECIPE'S    *
002600*                       OWN GT-VOLTAGE MAY NOT EXCEED THE TIER    *
002700*                       CEILING EVEN WHEN THE FLAG SAYS Y.        *
002800*  11-19-99  RLW  0102  Y2K REVIEW OF THIS PROGRAM - NO DATE      *
002900*                       FIELDS USED, NO CHANGE REQUIRED.          *
003000*  06-14-03  DMS  0140  ADDED OC-RETURN-CODE SO PLANCALC CAN TELL *
003100*                       A NO-OVERCLOCK RESULT FROM A REAL ERROR.  *
003200*  02-08-07  DMS  0158  RESTRUCTURED TICK ARITHMETIC TO AVOID THE *
003300*                       INTRINSIC CEILING FUNCTION - SHOP STANDARD*
003400*                       NOW PROHIBITS FUNCTION VERBS IN BATCH.    *
003500*  08-09-26  JPK  0221  AUDIT FOUND THREE DEFECTS IN THE TICK AND *
003600*                       OVERCLOCK ARITHMETIC AND FIXED ALL THREE. *
003700*                       (1) WS-RAW-TICKS-COMP WAS A WHOLE-NUMBER  *
003800*                       FIELD SO THE VALUE WAS ALREADY ROUNDED TO *
003900*                       AN INTEGER BEFORE ANY HALVING TOOK PLACE  *
004000*                       AND THE FINAL CEILING STEP WAS A NO-OP -  *
004100*                       WIDENED THE WORKING FIELD TO CARRY FOUR   *
004200*                       DECIMAL PLACES ALL THE WAY THROUGH.       *
004300*                       (2) THE PER-OVERCLOCK TIME DIVISOR WAS    *
004400*                       HARD-CODED TO 2 - RECIPE BOOK SAYS THE    *
004500*                       DIVISOR IS 2.8 ONCE BASE EU/T PASSES 16.  *
004600*                       ADDED 152-SELECT-DIVISOR TO PICK THE      *
004700*                       RIGHT ONE BEFORE THE HALVING LOOP RUNS.   *
004800*                       (3) A MACHINE THAT COULD NOT OVERCLOCK AT *
004900*                       ALL (GT-FLAG OF N) WAS STILL REPORTING    *
005000*                       ITS RAW BASE EU/T AS THE EFFECTIVE EU/T - *
005100*                       SHOULD REPORT ZERO.  NOW ZEROED IN THAT   *
005200*                       BRANCH OF 100-COMPUTE-OVERCLOCK ONLY - THE*
005300*                       EXCEEDS-TIER BRANCH STILL REPORTS THE     *
005400*                       RECIPE'S OWN EU/T UNCHANGED, PER THE BOOK.*
005410*  08-09-26  JPK  0222  CODE REVIEW CLEANUP - PULLED WS-OC-CTR    *
005420*                       AND WS-PROGRAM-STATUS OUT TO STANDALONE   *
005430*                       77-LEVEL ITEMS.  NEITHER ONE DESCRIBES A  *
005440*                       RECORD LAYOUT SO NEITHER BELONGED UNDER   *
005450*                       A GROUP ITEM.  NO LOGIC CHANGE.           *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200******************************************************************
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*
006550*    WS-PROGRAM-STATUS AND WS-OC-CTR MOVED TO STANDALONE 77-LEVEL *
006560*    ITEMS 08-09-26 - WS-PROGRAM-STATUS WAS ALREADY A LONE FIELD  *
006570*    WITH NO GROUP AROUND IT AND HAD NO BUSINESS AT THE 01 LEVEL, *
006580*    AND WS-OC-CTR IS A LOOP COUNTER THAT DOES NOT DESCRIBE ANY   *
006590*    RECORD LAYOUT, SO NEITHER BELONGED IN A GROUP TO BEGIN WITH. *
006595*
006600 77  WS-PROGRAM-STATUS            PIC X(30)  VALUE SPACES.
006700*
006800 01  WS-TICK-WORK.
006900     05  WS-RAW-TICKS-COMP        PIC 9(08)V9999 COMP.
007000     05  WS-BASE-TICKS-WHOLE      PIC 9(08)      COMP.
007100     05  WS-DIVISOR               PIC 9(01)V9    VALUE 2.0.
007200     05  WS-TICK-SECONDS          PIC 9(01)V99   VALUE 0.05.
007300*
007400 01  WS-TICK-WORK-R REDEFINES WS-TICK-WORK.
007500     05  FILLER                   PIC 9(08)V9999.
007600     05  FILLER                   PIC 9(08).
007700     05  FILLER                   PIC 9(01)V9.
007800     05  FILLER                   PIC 9(01)V99.
007900*
008000 01  WS-OVERCLOCK-WORK.
008100     05  WS-CUR-VOLTAGE           PIC 9(08)  COMP.
008200     05  WS-BASE-EUT-WORK         PIC 9(08)  COMP.
008300*
008400 01  WS-OVERCLOCK-WORK-R REDEFINES WS-OVERCLOCK-WORK.
008450     05  FILLER                   PIC 9(08).
008470     05  FILLER                   PIC 9(08).
008480*
008490 77  WS-OC-CTR                    PIC 9(04)  COMP VALUE ZERO.
008900*
009000 01  WS-CEILING-WORK.
009100     05  WS-CEIL-INPUT            PIC 9(08)V9999 COMP.
009200     05  WS-CEIL-WHOLE            PIC 9(08)      COMP.
009300     05  WS-CEIL-CHECK            PIC 9(08)V9999.
009400*
009500 01  WS-CEILING-WORK-R REDEFINES WS-CEILING-WORK.
009600     05  FILLER                   PIC 9(08)V9999.
009700     05  FILLER                   PIC 9(08).
009800     05  FILLER                   PIC 9(08)V9999.
009900*
010000******************************************************************
010100 LINKAGE SECTION.
010200     COPY OCPARMS.
010300******************************************************************
010400 PROCEDURE DIVISION USING OC-CALC-PARMS.
010500*
010600 000-MAIN.
010700     MOVE 'OCCALC STARTED'      TO WS-PROGRAM-STATUS.
010800     MOVE ZERO                  TO OC-RETURN-CODE.
010900     SET OC-RC-OK               TO TRUE.
011000     PERFORM 100-COMPUTE-OVERCLOCK
011100         THRU 100-COMPUTE-OVERCLOCK-EXIT.
011200     PERFORM 150-CALC-TICKS-AND-EUT
011300         THRU 150-CALC-TICKS-AND-EUT-EXIT.
011400     MOVE 'OCCALC ENDED'        TO WS-PROGRAM-STATUS.
011500     GOBACK.
011600*
011700******************************************************************
011800*  100-COMPUTE-OVERCLOCK WORKS OUT HOW MANY TIMES THE RECIPE'S    *
011900*  BASE PROCESSING TIME HALVES BEFORE THE TIER VOLTAGE IS USED    *
012000*  UP.  EACH OVERCLOCK QUADRUPLES POWER DRAW, SO THE COUNT IS THE *
012100*  NUMBER OF TIMES BASE-EUT CAN BE MULTIPLIED BY FOUR WITHOUT     *
012200*  PASSING THE TIER VOLTAGE.  NO FUNCTION LOG VERB IS USED - SHOP *
012300*  STANDARD IS TO WALK THE LOOP A STEP AT A TIME.                 *
012400*  08-09-26 JPK 0221 - A RECIPE THAT CANNOT OVERCLOCK AT ALL NOW  *
012500*  LEAVES ITS WORKING EU/T AT ZERO INSTEAD OF ITS RAW BASE EU/T - *
012600*  THE RECIPE BOOK SAYS AN UN-OVERCLOCKABLE MACHINE REPORTS NO    *
012700*  EFFECTIVE POWER DRAW AT ALL, EVEN THOUGH IT STILL RUNS.        *
012800******************************************************************
012900 100-COMPUTE-OVERCLOCK.
013000     MOVE ZERO                  TO WS-OC-CTR.
013100     MOVE OC-BASE-EUT           TO WS-BASE-EUT-WORK.
013200     IF NOT OC-CAN-OVERCLOCK
013300         MOVE ZERO              TO WS-BASE-EUT-WORK
013400         GO TO 100-COMPUTE-OVERCLOCK-EXIT.
013500     IF OC-BASE-EUT = ZERO
013600         SET OC-RC-NO-POWER-DATA TO TRUE
013700         GO TO 100-COMPUTE-OVERCLOCK-EXIT.
013800     IF OC-BASE-EUT > OC-TIER-VOLTAGE
013900         SET OC-RC-EXCEEDS-TIER  TO TRUE.
014000 110-OVERCLOCK-LOOP.
014100     COMPUTE WS-CUR-VOLTAGE = WS-BASE-EUT-WORK * 4.
014200     IF WS-CUR-VOLTAGE > OC-TIER-VOLTAGE
014300         GO TO 100-COMPUTE-OVERCLOCK-EXIT.
014400     MOVE WS-CUR-VOLTAGE        TO WS-BASE-EUT-WORK.
014500     ADD 1                      TO WS-OC-CTR.
014600     GO TO 110-OVERCLOCK-LOOP.
014700 100-COMPUTE-OVERCLOCK-EXIT.
014800     EXIT.
014900*
015000******************************************************************
015100*  150-CALC-TICKS-AND-EUT TURNS THE OVERCLOCK COUNT INTO THE      *
015200*  EFFECTIVE TICKS, EFFECTIVE SECONDS AND EFFECTIVE EUT/T THAT    *
015300*  PLANCALC NEEDS FOR THE PLAN TREE.  BASE-TICKS IS ROUNDED UP TO *
015400*  A WHOLE TICK FIRST (152/155), THEN CARRIED AT FOUR DECIMAL     *
015500*  PLACES THROUGH EVERY HALVING (160) SO NO PRECISION IS LOST     *
015600*  BEFORE THE FINAL CEILING (170) IS TAKEN - PART OF A TICK STILL *
015700*  COSTS A WHOLE TICK ON THE MACHINE, BUT ONLY ONCE, AT THE END.  *
015800*  EFFECTIVE EUT/T IS SIMPLY THE WORKING BASE-EUT FIGURE LEFT     *
015900*  BEHIND BY THE OVERCLOCK LOOP ABOVE - IT WAS ALREADY QUADRUPLED *
016000*  ONCE PER OVERCLOCK APPLIED.                                   *
016100*  08-09-26 JPK 0221 - REWORKED FROM THE GROUND UP.  BASE-TICKS   *
016200*  USED TO BE ROUNDED INTO A WHOLE-NUMBER FIELD BEFORE ANY        *
016300*  HALVING TOOK PLACE, WHICH MADE THE FINAL CEILING STEP A NO-OP  *
016400*  AND THE PER-OVERCLOCK DIVISOR WAS HARD-CODED TO 2 REGARDLESS   *
016500*  OF THE RECIPE'S OWN BASE EU/T.  SEE 152 AND 155 BELOW.         *
016600******************************************************************
016700 150-CALC-TICKS-AND-EUT.
016800     PERFORM 152-SELECT-DIVISOR
016900         THRU 152-SELECT-DIVISOR-EXIT.
017000     PERFORM 155-CALC-BASE-TICKS
017100         THRU 155-CALC-BASE-TICKS-EXIT.
017200     MOVE WS-BASE-TICKS-WHOLE   TO WS-RAW-TICKS-COMP.
017300     PERFORM 160-APPLY-OVERCLOCK-CTR
017400         THRU 160-APPLY-OVERCLOCK-CTR-EXIT
017500         WS-OC-CTR TIMES.
017600     MOVE WS-RAW-TICKS-COMP     TO WS-CEIL-INPUT.
017700     PERFORM 170-CEILING-TICKS
017800         THRU 170-CEILING-TICKS-EXIT.
017900     MOVE WS-CEIL-WHOLE         TO OC-EFFECTIVE-TICKS.
018000     IF OC-EFFECTIVE-TICKS < 1
018100         MOVE 1                 TO OC-EFFECTIVE-TICKS.
018200     COMPUTE OC-EFFECTIVE-SECONDS ROUNDED =
018300         OC-EFFECTIVE-TICKS * WS-TICK-SECONDS.
018400     MOVE WS-OC-CTR             TO OC-OVERCLOCK-COUNT.
018500     MOVE WS-BASE-EUT-WORK      TO OC-EFFECTIVE-EUT.
018600 150-CALC-TICKS-AND-EUT-EXIT.
018700     EXIT.
018800*
018900******************************************************************
019000*  152-SELECT-DIVISOR PICKS THE PER-OVERCLOCK TIME DIVISOR OFF THE*
019100*  RECIPE'S OWN BASE EU/T, NOT THE WORKING FIGURE THE OVERCLOCK    *
019200*  LOOP BUILDS UP - LOW-DRAW RECIPES (16 EU/T OR LESS) HALVE TIME  *
019300*  BY 2.0 PER OVERCLOCK, EVERYTHING ELSE BY 2.8.  ADDED 08-09-26.  *
019400******************************************************************
019500 152-SELECT-DIVISOR.
019600     IF OC-BASE-EUT NOT > 16
019700         MOVE 2.0               TO WS-DIVISOR
019800     ELSE
019900         MOVE 2.8               TO WS-DIVISOR.
020000 152-SELECT-DIVISOR-EXIT.
020100     EXIT.
020200*
020300******************************************************************
020400*  155-CALC-BASE-TICKS CONVERTS THE RECIPE'S BASE PROCESSING TIME *
020500*  FROM SECONDS TO WHOLE TICKS, ROUNDED UP - THIS IS THE STARTING  *
020600*  TICK COUNT BEFORE ANY OVERCLOCK HALVING IS APPLIED.  RE-USES    *
020700*  THE SAME NO-FUNCTION CEILING LOGIC AS 170 BELOW.  ADDED         *
020800*  08-09-26 - PREVIOUSLY THIS STEP WAS DONE WITH COMPUTE ROUNDED   *
020900*  INTO A WHOLE-NUMBER FIELD, WHICH IS NOT THE SAME AS ROUNDING UP.*
021000******************************************************************
021100 155-CALC-BASE-TICKS.
021200     COMPUTE WS-CEIL-INPUT =
021250         (OC-BASE-TIME-S / WS-TICK-SECONDS).
021300     PERFORM 170-CEILING-TICKS
021400         THRU 170-CEILING-TICKS-EXIT.
021500     MOVE WS-CEIL-WHOLE         TO WS-BASE-TICKS-WHOLE.
021600     IF WS-BASE-TICKS-WHOLE < 1
021700         MOVE 1                 TO WS-BASE-TICKS-WHOLE.
021800 155-CALC-BASE-TICKS-EXIT.
021900     EXIT.
022000*
022100******************************************************************
022200*  160-APPLY-OVERCLOCK-CTR DIVIDES THE WORKING TICK COUNT BY THE   *
022300*  DIVISOR PICKED IN 152 ABOVE, ONE TIME FOR EACH OVERCLOCK        *
022400*  APPLIED.  THE WORKING FIELD CARRIES FOUR DECIMAL PLACES SO THE  *
022500*  FRACTION IS NOT LOST BETWEEN ONE HALVING AND THE NEXT.          *
022600******************************************************************
022700 160-APPLY-OVERCLOCK-CTR.
022800     COMPUTE WS-RAW-TICKS-COMP ROUNDED =
022900         WS-RAW-TICKS-COMP / WS-DIVISOR.
023000 160-APPLY-OVERCLOCK-CTR-EXIT.
023100     EXIT.
023200*
023300******************************************************************
023400*  170-CEILING-TICKS ROUNDS WS-CEIL-INPUT UP TO A WHOLE TICK       *
023500*  WITHOUT USING FUNCTION CEILING - TRUNCATE TO AN INTEGER FIELD,  *
023600*  THEN ADD ONE BACK IF ANYTHING WAS LOST IN THE TRUNCATION.       *
023700*  SHARED BY 155 ABOVE (BASE TICKS) AND BY 150 (EFFECTIVE TICKS) - *
023800*  CALLER LOADS WS-CEIL-INPUT AND READS THE ANSWER BACK OUT OF     *
023900*  WS-CEIL-WHOLE.                                                  *
024000******************************************************************
024100 170-CEILING-TICKS.
024200     MOVE WS-CEIL-INPUT         TO WS-CEIL-WHOLE.
024300     MOVE WS-CEIL-WHOLE         TO WS-CEIL-CHECK.
024400     IF WS-CEIL-CHECK NOT = WS-CEIL-INPUT
024500         ADD 1                  TO WS-CEIL-WHOLE.
024600 170-CEILING-TICKS-EXIT.
024700     EXIT.
024800*
024900*  END OF PROGRAM OCCALC
