000100******************************************************************
000200*    COPYBOOK   ITEMREC
000300*    RECORD LAYOUTS FOR THE VNDRCNT UTILITY - THE ITEM CATALOG
000400*    INPUT FILE, THE FILTERED CATALOG OUTPUT FILE, THE VENDOR
000500*    COUNT REPORT LINE AND THE IN-MEMORY VENDOR COUNT TABLE.
000600*
000700*    HISTORY
000800*    05/14/98  RLW  0083  ORIGINAL LAYOUT
000900*    11/19/99  RLW  0102  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001000*    03/03/00  DMS  0109  ADDED DROP-LIST TABLE FOR FILTER RUN
001100******************************************************************
001200 01  IC-ITEM-CATALOG-REC.
001300     05  IC-REGISTRY-NAME            PIC X(48).
001400     05  IC-DISPLAY-NAME             PIC X(48).
001500     05  FILLER                      PIC X(04).
001600
001700 01  IC-ITEM-CATALOG-OUT REDEFINES IC-ITEM-CATALOG-REC.
001800     05  ICO-REGISTRY-NAME           PIC X(48).
001900     05  ICO-DISPLAY-NAME            PIC X(48).
002000     05  FILLER                      PIC X(04).
002100
002200******************************************************************
002300*    VENDOR PREFIX IS EVERYTHING IN IC-REGISTRY-NAME AHEAD OF THE
002400*    FIRST COLON.  A REGISTRY NAME WITH NO COLON IN IT GOES INTO
002500*    THE <UNKNOWN> BUCKET.
002600******************************************************************
002700 01  VENDOR-TABLE-CTL.
002800     05  VENDOR-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
002900     05  VENDOR-TABLE-MAX            PIC 9(04) COMP VALUE 200.
003000     05  CATALOG-RECORD-COUNT        PIC 9(06) COMP VALUE ZERO.
003100 01  VENDOR-TABLE.
003200     05  VENDOR-TABLE-ENTRY OCCURS 200 TIMES
003300                            INDEXED BY VT-IDX.
003400         10  VT-VENDOR-NAME          PIC X(48).
003500         10  VT-ITEM-COUNT           PIC 9(06) COMP.
003600
003700******************************************************************
003800*    DROP LIST - VENDORS TO BE EXCLUDED FROM ITEMS-OUT WHEN
003900*    VNDRCNT IS RUN IN FILTER MODE.  LOADED FROM THE DROP-VENDORS
004000*    FILE AT PROGRAM START, ONE VENDOR NAME PER LINE.
004100******************************************************************
004200 01  DROP-LIST-CTL.
004300     05  DROP-LIST-COUNT             PIC 9(03) COMP VALUE ZERO.
004400     05  DROP-LIST-MAX               PIC 9(03) COMP VALUE 100.
004500     05  DROPPED-RECORD-COUNT        PIC 9(06) COMP VALUE ZERO.
004600 01  DROP-LIST-TABLE.
004700     05  DROP-LIST-ENTRY OCCURS 100 TIMES
004800                         INDEXED BY DL-IDX.
004900         10  DL-VENDOR-NAME          PIC X(48).
005000
005100******************************************************************
005200*    132-COLUMN VENDOR COUNT REPORT LINES.
005300******************************************************************
005400 01  VC-TOTAL-LINE.
005500     05  FILLER                      PIC X(13) VALUE 'TOTAL ITEMS: '.
005600     05  VC-TOTAL-COUNT              PIC ZZZZZ9.
005700     05  FILLER                      PIC X(113).
005800
005900 01  VC-DETAIL-LINE.
006000     05  FILLER                      PIC X(02) VALUE '- '.
006100     05  VC-VENDOR-NAME              PIC X(48).
006200     05  FILLER                      PIC X(02) VALUE ': '.
006300     05  VC-ITEM-COUNT               PIC ZZZZZ9.
006400     05  FILLER                      PIC X(06) VALUE ' ITEMS'.
006500     05  FILLER                      PIC X(68).
006600
006700 01  VC-DROPPED-LINE.
006800     05  FILLER                      PIC X(17)
006900                     VALUE 'RECORDS DROPPED: '.
007000     05  VC-DROPPED-COUNT            PIC ZZZZZ9.
007100     05  FILLER                      PIC X(109).
