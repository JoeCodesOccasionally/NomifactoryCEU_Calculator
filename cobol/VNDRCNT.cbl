000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VNDRCNT.
000300 AUTHOR.        R L WEISS.
000400 INSTALLATION.  DATA PROCESSING SVCS.
000500 DATE-WRITTEN.  05-14-98.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*  VNDRCNT READS THE ITEM CATALOG FILE (ITEMS), COUNTS THE ITEMS  *
001000*  BELONGING TO EACH VENDOR (THE PART OF THE REGISTRY NAME AHEAD  *
001100*  OF THE FIRST COLON - RECORDS WITH NO COLON GO IN THE           *
001200*  <UNKNOWN> BUCKET), AND IN THE SAME PASS WRITES A FILTERED COPY *
001300*  OF THE CATALOG (ITEMS-OUT) DROPPING ANY RECORD WHOSE VENDOR    *
001400*  APPEARS ON THE DROP LIST READ FROM CONTROL-CARDS.  AT END OF   *
001500*  FILE IT PRINTS THE VENDOR COUNT REPORT (COUNT-REPORT), SORTED  *
001600*  DESCENDING BY COUNT AND ASCENDING BY VENDOR NAME FOR TIES.     *
001700*                                                                 *
001800*  THIS IS A SINGLE-PASS PROGRAM ON PURPOSE - THE CATALOG FILE    *
001900*  CAN RUN TO SEVERAL HUNDRED THOUSAND RECORDS AND THE SHOP DOES  *
002000*  NOT WANT TO READ IT TWICE JUST TO SPLIT COUNTING FROM          *
002100*  FILTERING.  BOTH JOBS HAPPEN OFF THE SAME READ, WHICH IS WHY   *
002200*  350-PROCESS-ITEMS-LOOP CALLS BOTH 420-BUMP-VENDOR-COUNT AND    *
002300*  440-CHECK-DROP-LIST FOR EVERY RECORD REGARDLESS OF WHETHER     *
002400*  THAT RECORD ENDS UP GETTING DROPPED.  THE ACTUAL SORT-INTO-    *
002500*  REPORT-ORDER STEP IS DONE BY A SEPARATE SUBPROGRAM, VNDRSORT,  *
002600*  CALLED ONCE AT END OF FILE - SEE THAT PROGRAM FOR THE SORT     *
002700*  ITSELF.                                                        *
002800*                                                                 *
002900*  A WORD ON THE TWO KEY FIELDS THAT LOOK ALIKE BUT ARE NOT:      *
003000*  WS-VENDOR-KEY IS THE BUCKET THIS RECORD COUNTS AGAINST ON THE  *
003100*  PRINTED REPORT, AND UN-PREFIXED ITEMS ALL COUNT TOGETHER UNDER *
003200*  THE LITERAL <UNKNOWN> BUCKET SO THE REPORT HAS ONE ROW FOR     *
003300*  THEM INSTEAD OF ONE ROW PER RECORD.  WS-FILTER-KEY IS THE      *
003400*  VALUE COMPARED AGAINST THE DROP LIST, AND UN-PREFIXED ITEMS    *
003500*  LEAVE IT BLANK - A SITE THAT WANTS TO DROP EVERY UN-PREFIXED   *
003600*  ITEM PUNCHES A BLANK CONTROL CARD, NOT THE WORD <UNKNOWN>.     *
003700*  SEE 400-EXTRACT-VENDOR BELOW FOR WHERE BOTH ARE SET.           *
003800*                                                                 *
003900*  CHANGE LOG                                                     *
004000*  ----------                                                     *
004100*  05-14-98  RLW  0083  ORIGINAL PROGRAM.                         *
004200*  09-30-98  RLW  0091  ADDED THE <UNKNOWN> BUCKET FOR REGISTRY   *
004300*                       NAMES WITH NO COLON IN THEM.              *
004400*  11-19-99  RLW  0102  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.   *
004500*  03-03-00  DMS  0109  ADDED THE FILTER PASS AND THE DROP-LIST   *
004600*                       CONTROL CARDS - PREVIOUSLY THIS PROGRAM   *
004700*                       ONLY COUNTED, IT DID NOT FILTER.          *
004800*  03-03-00  DMS  0109  ADDED DROPPED-RECORD COUNT TO THE BOTTOM  *
004900*                       OF THE VENDOR COUNT REPORT.               *
005000*  08-09-26  JPK  0221  AUDIT FOUND THE DROP-LIST CHECK WAS USING *
005100*                       THE <UNKNOWN> COUNTING BUCKET AS ITS OWN  *
005200*                       KEY - A BLANK DROP-LIST CARD MEANT TO     *
005300*                       FILTER OUT UN-PREFIXED ITEMS NEVER        *
005400*                       MATCHED, AND A CARD LITERALLY PUNCHED     *
005500*                       <UNKNOWN> WOULD HAVE MATCHED BY MISTAKE.  *
005600*                       ADDED WS-FILTER-KEY SO COUNTING AND       *
005700*                       FILTERING USE SEPARATE "NO COLON" VALUES. *
005800*  08-09-26  JPK  0222  CODE REVIEW CLEANUP - PADDED OUT SEVERAL  *
005900*                       PARAGRAPH REMARKS BELOW THAT HAD FALLEN   *
006000*                       BEHIND THE CODE OVER THE YEARS, AND MOVED *
006100*                       WS-SUB TO A STANDALONE 77-LEVEL ITEM - IT *
006200*                       IS A LOOP SUBSCRIPT, NOT PART OF ANY      *
006300*                       RECORD LAYOUT.  NO LOGIC CHANGE.          *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*
007300*    FOUR FILES - THE INPUT CATALOG, THE FILTERED OUTPUT CATALOG, *
007400*    THE PRINTED COUNT REPORT, AND THE DROP-LIST CONTROL CARDS,   *
007500*    THE LATTER ASSIGNED TO SYSIN LIKE ANY OTHER CONTROL-CARD     *
007600*    READ IN THIS SHOP RATHER THAN A UT-S- LOGICAL NAME.          *
007700*
007800     SELECT ITEMS-FILE          ASSIGN TO UT-S-ITEMS
007900         FILE STATUS IS WS-ITEMS-STATUS.
008000     SELECT ITEMS-OUT-FILE      ASSIGN TO UT-S-ITEMSOUT
008100         FILE STATUS IS WS-ITEMS-OUT-STATUS.
008200     SELECT COUNT-REPORT-FILE   ASSIGN TO UT-S-CNTRPT
008300         FILE STATUS IS WS-CNTRPT-STATUS.
008400     SELECT CONTROL-CARD-FILE   ASSIGN TO SYSIN
008500         FILE STATUS IS WS-CTLCARD-STATUS.
008600******************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000*    ITEMS-FILE IS THE FULL ITEM CATALOG - ONE 100-BYTE RECORD    *
009100*    PER ITEM, LAYOUT IN COPY MEMBER ITEMREC.  MAY CARRY AN       *
009200*    OPTIONAL HEADER RECORD AS ITS FIRST ROW - SEE 350 BELOW.     *
009300*
009400 FD  ITEMS-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 100 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS ITEMS-IN-RECORD.
010000 01  ITEMS-IN-RECORD                  PIC X(100).
010100*
010200*    ITEMS-OUT-FILE IS THE SAME LAYOUT AS ITEMS-FILE, WRITTEN     *
010300*    BACK OUT WITH DROP-LISTED VENDORS REMOVED, PLUS A FRESH      *
010400*    REGISTRY HEADER ROW ALWAYS WRITTEN FIRST BY 100-INITIALIZE.  *
010500*
010600 FD  ITEMS-OUT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 100 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS ITEMS-OUT-RECORD.
011200 01  ITEMS-OUT-RECORD                 PIC X(100).
011300*
011400*    COUNT-REPORT-FILE IS THE ONE PRINTED OUTPUT - TOTAL LINE,    *
011500*    ONE DETAIL LINE PER VENDOR IN SORTED ORDER, DROPPED-RECORD   *
011600*    COUNT LAST.  LINE LAYOUTS ARE IN COPY MEMBER ITEMREC.        *
011700*
011800 FD  COUNT-REPORT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS COUNT-REPORT-LINE.
012400 01  COUNT-REPORT-LINE                PIC X(132).
012500*
012600*    CONTROL-CARD-FILE IS THE DROP-LIST INPUT - ONE VENDOR NAME   *
012700*    PER 80-BYTE CARD, LEFT-JUSTIFIED IN THE FIRST 48 BYTES.  A   *
012800*    RUN WITH NO CARDS AT ALL SIMPLY DROPS NOTHING.               *
012900*
013000 FD  CONTROL-CARD-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 80 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS CONTROL-CARD-RECORD.
013600 01  CONTROL-CARD-RECORD              PIC X(80).
013700******************************************************************
013800 WORKING-STORAGE SECTION.
013900*
014000*    STANDARD SWITCH GROUP - EOF SWITCHES FOR THE TWO SEQUENTIAL  *
014100*    READS IN THIS PROGRAM, PLUS A HEADER-SEEN SWITCH (SO THE     *
014200*    OPTIONAL REGISTRY HEADER RECORD IS SKIPPED BUT NOT COUNTED)  *
014300*    AND TWO "FOUND" SWITCHES SET BY THE SEARCH-BASED LOOKUPS IN  *
014400*    420 AND 440 BELOW.                                          *
014500 01  PROGRAM-INDICATOR-SWITCHES.
014600     05  WS-EOF-ITEMS-SW              PIC X(3)  VALUE 'NO '.
014700         88  EOF-ITEMS                          VALUE 'YES'.
014800     05  WS-EOF-CTLCARD-SW            PIC X(3)  VALUE 'NO '.
014900         88  EOF-CTLCARD                         VALUE 'YES'.
015000     05  WS-HEADER-SEEN-SW            PIC X(3)  VALUE 'NO '.
015100         88  HEADER-SEEN                         VALUE 'YES'.
015200     05  WS-VENDOR-FOUND-SW           PIC X(3)  VALUE SPACES.
015300         88  VENDOR-FOUND                        VALUE 'YES'.
015400     05  WS-DROP-FOUND-SW             PIC X(3)  VALUE SPACES.
015500         88  VENDOR-ON-DROP-LIST                 VALUE 'YES'.
015600*
015700*    ONE TWO-BYTE FILE STATUS PER SELECTED FILE, KEPT FOR ANY     *
015800*    ABEND DUMP THAT MIGHT NEED THEM - NOT INTERROGATED ELSEWHERE.*
015900 01  WS-FILE-STATUSES.
016000     05  WS-ITEMS-STATUS              PIC X(2)  VALUE SPACES.
016100     05  WS-ITEMS-OUT-STATUS          PIC X(2)  VALUE SPACES.
016200     05  WS-CNTRPT-STATUS             PIC X(2)  VALUE SPACES.
016300     05  WS-CTLCARD-STATUS            PIC X(2)  VALUE SPACES.
016400*
016500*    WS-ITEM-WORK IS THE SCRATCH PAD FOR PULLING THE VENDOR       *
016600*    PREFIX OUT OF ONE REGISTRY NAME - SEE 400-EXTRACT-VENDOR.    *
016700*    WS-SUB, THE REPORT-WRITING SUBSCRIPT, MOVED OUT TO ITS OWN   *
016800*    77-LEVEL ITEM ON THE 08-09-26 CLEANUP - IT IS A LOOP COUNTER,*
016900*    NOT PART OF THIS SCRATCH-PAD LAYOUT.                        *
017000 01  WS-ITEM-WORK.
017100     05  WS-COLON-POS                 PIC 9(03) COMP  VALUE ZERO.
017200     05  WS-VENDOR-KEY                PIC X(48) VALUE SPACES.
017300     05  WS-FILTER-KEY                PIC X(48) VALUE SPACES.
017400*
017500 01  WS-ITEM-WORK-R REDEFINES WS-ITEM-WORK.
017600     05  FILLER                       PIC 9(03).
017700     05  FILLER                       PIC X(48).
017800     05  FILLER                       PIC X(48).
017900*
018000 77  WS-SUB                       PIC 9(03) COMP  VALUE ZERO.
018100*
018200 01  WS-UNKNOWN-VENDOR-NAME           PIC X(48)
018300         VALUE '<UNKNOWN>'.
018400*
018500 01  WS-UNKNOWN-VENDOR-NAME-R REDEFINES WS-UNKNOWN-VENDOR-NAME.
018600     05  FILLER                       PIC X(48).
018700*
018800     COPY ITEMREC.
018900*
019000******************************************************************
019100 PROCEDURE DIVISION.
019200*
019300******************************************************************
019400*  000-MAIN IS THE WHOLE JOB - LOAD THE DROP LIST, PRIME THE      *
019500*  FIRST READ, PROCESS EVERY CATALOG RECORD, SORT THE VENDOR      *
019600*  TABLE, PRINT THE REPORT, CLOSE UP.  ONE PASS OVER ITEMS-FILE   *
019700*  DOES BOTH THE COUNTING AND THE FILTERING - SEE THE PROGRAM     *
019800*  BANNER ABOVE FOR WHY.                                         *
019900******************************************************************
020000 000-MAIN.
020100     PERFORM 100-INITIALIZE
020200         THRU 100-INITIALIZE-EXIT.
020300     PERFORM 200-LOAD-DROP-LIST
020400         THRU 200-LOAD-DROP-LIST-EXIT.
020500     PERFORM 300-READ-ITEMS-FILE
020600         THRU 300-READ-ITEMS-FILE-EXIT.
020700     PERFORM 350-PROCESS-ITEMS-LOOP
020800         THRU 350-PROCESS-ITEMS-LOOP-EXIT
020900         UNTIL EOF-ITEMS.
021000     PERFORM 500-SORT-VENDOR-TABLE
021100         THRU 500-SORT-VENDOR-TABLE-EXIT.
021200     PERFORM 600-WRITE-COUNT-REPORT
021300         THRU 600-WRITE-COUNT-REPORT-EXIT.
021400     PERFORM 900-TERMINATE
021500         THRU 900-TERMINATE-EXIT.
021600     GOBACK.
021700*
021800******************************************************************
021900*  100-INITIALIZE OPENS ALL THREE PERMANENT FILES (THE CONTROL-   *
022000*  CARD FILE IS OPENED SEPARATELY, IN 200 BELOW, SINCE A RUN WITH *
022100*  NO CARDS AT ALL IS A COMPLETELY NORMAL CASE) AND WRITES THE    *
022200*  REGISTRY HEADER RECORD TO ITEMS-OUT SO THE FILTERED CATALOG    *
022300*  LOOKS LIKE ANY OTHER CATALOG FILE TO WHATEVER READS IT NEXT.   *
022400******************************************************************
022500 100-INITIALIZE.
022600     OPEN INPUT  ITEMS-FILE.
022700     OPEN OUTPUT ITEMS-OUT-FILE.
022800     OPEN OUTPUT COUNT-REPORT-FILE.
022900     MOVE SPACES                 TO IC-ITEM-CATALOG-OUT.
023000     MOVE 'REGISTRY'              TO ICO-REGISTRY-NAME.
023100     WRITE ITEMS-OUT-RECORD      FROM IC-ITEM-CATALOG-OUT.
023200 100-INITIALIZE-EXIT.
023300     EXIT.
023400*
023500******************************************************************
023600*  200-LOAD-DROP-LIST READS THE CONTROL CARDS - ONE VENDOR NAME   *
023700*  PER CARD - TELLING THIS RUN WHICH VENDORS ARE TO BE DROPPED    *
023800*  FROM THE FILTERED CATALOG.  A RUN WITH NO CARDS AT ALL DROPS   *
023900*  NOTHING AND SIMPLY COPIES EVERY RECORD THROUGH TO ITEMS-OUT.   *
024000*  THE FILE STATUS CHECK RIGHT AFTER THE OPEN IS THIS SHOP'S WAY  *
024100*  OF HANDLING AN OPTIONAL SYSIN DD - '35' OR '30' MEANS THE      *
024200*  DATA SET WAS NOT SUPPLIED AT ALL FOR THIS RUN, WHICH IS FINE.  *
024300******************************************************************
024400 200-LOAD-DROP-LIST.
024500     OPEN INPUT CONTROL-CARD-FILE.
024600     IF WS-CTLCARD-STATUS = '35' OR WS-CTLCARD-STATUS = '30'
024700         MOVE 'YES'               TO WS-EOF-CTLCARD-SW
024800         GO TO 200-LOAD-DROP-LIST-EXIT.
024900*    READ EVERY CARD UNTIL END OF FILE, LOADING EACH ONE INTO
025000*    THE NEXT FREE DROP-LIST-TABLE ROW.
025100 210-READ-CARD-LOOP.
025200     READ CONTROL-CARD-FILE
025300         AT END
025400             MOVE 'YES'           TO WS-EOF-CTLCARD-SW
025500             CLOSE CONTROL-CARD-FILE
025600             GO TO 200-LOAD-DROP-LIST-EXIT.
025700     IF DROP-LIST-COUNT < DROP-LIST-MAX
025800         ADD 1                    TO DROP-LIST-COUNT
025900         MOVE CONTROL-CARD-RECORD(1:48)
026000                                  TO DL-VENDOR-NAME(DROP-LIST-COUNT).
026100     GO TO 210-READ-CARD-LOOP.
026200 200-LOAD-DROP-LIST-EXIT.
026300     EXIT.
026400*
026500*    300-READ-ITEMS-FILE IS THE ONE READ PARAGRAPH FOR ITEMS-FILE,*
026600*    PERFORMED BOTH TO PRIME THE LOOP IN 000-MAIN AND AGAIN AT    *
026700*    THE BOTTOM OF 350 BELOW TO FETCH THE NEXT RECORD.            *
026800*
026900 300-READ-ITEMS-FILE.
027000     READ ITEMS-FILE
027100         AT END
027200             MOVE 'YES'           TO WS-EOF-ITEMS-SW.
027300 300-READ-ITEMS-FILE-EXIT.
027400     EXIT.
027500*
027600******************************************************************
027700*  350-PROCESS-ITEMS-LOOP HANDLES ONE CATALOG RECORD - SKIPPING   *
027800*  THE OPTIONAL HEADER RECORD, PULLING THE VENDOR PREFIX, BUMPING *
027900*  THE VENDOR TABLE, AND WRITING THE RECORD THROUGH TO ITEMS-OUT  *
028000*  UNLESS ITS VENDOR IS ON THE DROP LIST.                         *
028100*                                                                 *
028200*  THE HEADER CHECK ONLY FIRES ON THE VERY FIRST RECORD OF THE    *
028300*  RUN (WS-HEADER-SEEN-SW STARTS OFF, IS SET ON, AND NEVER RESETS *
028400*  AGAIN) AND ONLY WHEN THAT FIRST RECORD ACTUALLY LOOKS LIKE A   *
028500*  HEADER - A CATALOG BUILT WITHOUT ONE FALLS STRAIGHT THROUGH TO *
028600*  400-EXTRACT-VENDOR ON ITS VERY FIRST RECORD INSTEAD.  A SKIPPED*
028700*  HEADER RECORD DOES NOT COUNT TOWARD CATALOG-RECORD-COUNT,      *
028800*  WHICH IS WHY IT IS BACKED OUT WITH A SUBTRACT RIGHT AFTER THE  *
028900*  ADD ABOVE IT RATHER THAN THE ADD BEING SKIPPED OUTRIGHT - THE  *
029000*  ADD HAS TO HAPPEN FIRST TO KNOW WHICH RECORD NUMBER THIS IS.   *
029100******************************************************************
029200 350-PROCESS-ITEMS-LOOP.
029300     MOVE ITEMS-IN-RECORD         TO IC-ITEM-CATALOG-REC.
029400     ADD 1                        TO CATALOG-RECORD-COUNT.
029500     IF NOT HEADER-SEEN
029600       AND IC-REGISTRY-NAME(1:8) = 'REGISTRY'
029700         MOVE 'YES'               TO WS-HEADER-SEEN-SW
029800         SUBTRACT 1               FROM CATALOG-RECORD-COUNT
029900         PERFORM 300-READ-ITEMS-FILE
030000             THRU 300-READ-ITEMS-FILE-EXIT
030100         GO TO 350-PROCESS-ITEMS-LOOP-EXIT.
030200     MOVE 'YES'                   TO WS-HEADER-SEEN-SW.
030300*    PULL THE VENDOR PREFIX, THEN COUNT AND FILTER OFF IT.
030400     PERFORM 400-EXTRACT-VENDOR
030500         THRU 400-EXTRACT-VENDOR-EXIT.
030600     PERFORM 420-BUMP-VENDOR-COUNT
030700         THRU 420-BUMP-VENDOR-COUNT-EXIT.
030800     PERFORM 440-CHECK-DROP-LIST
030900         THRU 440-CHECK-DROP-LIST-EXIT.
031000*    WRITE THE RECORD THROUGH UNLESS ITS VENDOR IS TO BE DROPPED.
031100     IF NOT VENDOR-ON-DROP-LIST
031200         MOVE IC-ITEM-CATALOG-REC TO IC-ITEM-CATALOG-OUT
031300         WRITE ITEMS-OUT-RECORD FROM IC-ITEM-CATALOG-OUT
031400     ELSE
031500         ADD 1                    TO DROPPED-RECORD-COUNT.
031600     PERFORM 300-READ-ITEMS-FILE
031700         THRU 300-READ-ITEMS-FILE-EXIT.
031800 350-PROCESS-ITEMS-LOOP-EXIT.
031900     EXIT.
032000*
032100******************************************************************
032200*  400-EXTRACT-VENDOR SETS WS-VENDOR-KEY TO EVERYTHING AHEAD OF   *
032300*  THE FIRST COLON IN THE REGISTRY NAME, OR TO THE <UNKNOWN>      *
032400*  BUCKET WHEN THERE IS NO COLON IN THE FIELD AT ALL.  WS-FILTER- *
032500*  KEY GETS THE SAME PREFIX WHEN THERE IS A COLON, BUT STAYS      *
032600*  BLANK (NOT <UNKNOWN>) WHEN THERE IS NOT - THE DROP LIST FILTERS*
032700*  UN-PREFIXED ITEMS ON A BLANK CARD, NOT ON THE COUNTING BUCKET  *
032800*  NAME.  ADDED WS-FILTER-KEY 08-09-26.                           *
032900*                                                                 *
033000*  THE INSPECT TALLYING BELOW IS THIS SHOP'S USUAL WAY OF FINDING *
033100*  A DELIMITER'S POSITION WITHOUT AN INTRINSIC FUNCTION - IT      *
033200*  COUNTS CHARACTERS BEFORE THE FIRST COLON, WHICH LANDS EXACTLY  *
033300*  ON THE LENGTH OF THE VENDOR PREFIX.  A REGISTRY NAME WITH NO   *
033400*  COLON AT ALL TALLIES THE FULL 48-BYTE FIELD LENGTH, WHICH IS   *
033500*  WHAT THE >= 48 TEST BELOW IS CATCHING.                         *
033600******************************************************************
033700 400-EXTRACT-VENDOR.
033800     MOVE SPACES                  TO WS-VENDOR-KEY.
033900     MOVE SPACES                  TO WS-FILTER-KEY.
034000     MOVE ZERO                    TO WS-COLON-POS.
034100     INSPECT IC-REGISTRY-NAME TALLYING WS-COLON-POS
034200         FOR CHARACTERS BEFORE INITIAL ':'.
034300*    NO COLON FOUND - COUNTING BUCKET IS <UNKNOWN>, FILTER KEY
034400*    STAYS BLANK, SET ABOVE.
034500     IF WS-COLON-POS >= 48
034600         MOVE WS-UNKNOWN-VENDOR-NAME TO WS-VENDOR-KEY
034700         GO TO 400-EXTRACT-VENDOR-EXIT.
034800*    COLON FOUND - BOTH KEYS GET THE SAME PREFIX.
034900     MOVE IC-REGISTRY-NAME(1:WS-COLON-POS) TO WS-VENDOR-KEY.
035000     MOVE IC-REGISTRY-NAME(1:WS-COLON-POS) TO WS-FILTER-KEY.
035100 400-EXTRACT-VENDOR-EXIT.
035200     EXIT.
035300*
035400******************************************************************
035500*  420-BUMP-VENDOR-COUNT SEARCHES THE VENDOR TABLE FOR THE KEY    *
035600*  WORKED OUT ABOVE, ADDING A NEW ROW WHEN THE VENDOR HAS NOT     *
035700*  BEEN SEEN BEFORE IN THIS RUN.  A VENDOR TABLE FULL PAST        *
035800*  VENDOR-TABLE-MAX SIMPLY STOPS ADDING NEW VENDORS - THE ONES    *
035900*  ALREADY IN THE TABLE STILL ACCUMULATE NORMALLY.                *
036000******************************************************************
036100 420-BUMP-VENDOR-COUNT.
036200     MOVE 'NO '                   TO WS-VENDOR-FOUND-SW.
036300     SET VT-IDX                   TO 1.
036400     SEARCH VENDOR-TABLE-ENTRY
036500         AT END
036600             MOVE 'NO '           TO WS-VENDOR-FOUND-SW
036700         WHEN VT-VENDOR-NAME(VT-IDX) = WS-VENDOR-KEY
036800             MOVE 'YES'           TO WS-VENDOR-FOUND-SW.
036900     IF VENDOR-FOUND
037000         ADD 1 TO VT-ITEM-COUNT(VT-IDX)
037100         GO TO 420-BUMP-VENDOR-COUNT-EXIT.
037200*    NOT SEEN BEFORE - ADD A FRESH ROW WITH A COUNT OF ONE.
037300     IF VENDOR-TABLE-COUNT < VENDOR-TABLE-MAX
037400         ADD 1                    TO VENDOR-TABLE-COUNT
037500         MOVE WS-VENDOR-KEY       TO VT-VENDOR-NAME(VENDOR-TABLE-COUNT)
037600         MOVE 1                   TO VT-ITEM-COUNT(VENDOR-TABLE-COUNT).
037700 420-BUMP-VENDOR-COUNT-EXIT.
037800     EXIT.
037900*
038000******************************************************************
038100*  440-CHECK-DROP-LIST SAYS YES WHEN THE CURRENT RECORD'S VENDOR  *
038200*  IS ON THE DROP LIST LOADED AT PROGRAM START.  COMPARES AGAINST *
038300*  WS-FILTER-KEY, NOT WS-VENDOR-KEY - AN UN-PREFIXED ITEM'S       *
038400*  FILTER KEY IS BLANK, NOT <UNKNOWN>, SO A BLANK DROP-LIST CARD  *
038500*  CATCHES IT AND A CARD PUNCHED <UNKNOWN> DOES NOT.  CHANGED     *
038600*  08-09-26.  AN EMPTY DROP LIST SHORT-CIRCUITS RIGHT AWAY - NO   *
038700*  SENSE SEARCHING A TABLE WITH NOTHING IN IT ON EVERY RECORD.    *
038800******************************************************************
038900 440-CHECK-DROP-LIST.
039000     MOVE 'NO '                   TO WS-DROP-FOUND-SW.
039100     IF DROP-LIST-COUNT = ZERO
039200         GO TO 440-CHECK-DROP-LIST-EXIT.
039300     SET DL-IDX                   TO 1.
039400     SEARCH DROP-LIST-ENTRY
039500         AT END
039600             MOVE 'NO '           TO WS-DROP-FOUND-SW
039700         WHEN DL-VENDOR-NAME(DL-IDX) = WS-FILTER-KEY
039800             MOVE 'YES'           TO WS-DROP-FOUND-SW.
039900 440-CHECK-DROP-LIST-EXIT.
040000     EXIT.
040100*
040200******************************************************************
040300*  500-SORT-VENDOR-TABLE HANDS THE VENDOR TABLE OFF TO VNDRSORT   *
040400*  TO BE PUT INTO DESCENDING-COUNT / ASCENDING-NAME REPORT ORDER. *
040500*  THE TABLE AND ITS ROW COUNT ARE PASSED BY REFERENCE, WHICH IS  *
040600*  THIS COMPILER'S DEFAULT FOR CALL ... USING - VNDRSORT SORTS    *
040700*  THE ROWS IN PLACE, THERE IS NO RETURNED TABLE TO MOVE BACK.    *
040800******************************************************************
040900 500-SORT-VENDOR-TABLE.
041000     CALL 'VNDRSORT' USING VENDOR-TABLE-COUNT, VENDOR-TABLE.
041100 500-SORT-VENDOR-TABLE-EXIT.
041200     EXIT.
041300*
041400******************************************************************
041500*  600-WRITE-COUNT-REPORT PRINTS THE TOTAL LINE, ONE LINE PER     *
041600*  VENDOR IN SORTED ORDER, AND THE DROPPED-RECORD COUNT.  THE     *
041700*  DETAIL LOOP WALKS THE VENDOR TABLE IN WHATEVER ORDER VNDRSORT  *
041800*  LEFT IT IN - IT DOES NOT RE-SORT OR RE-CHECK ANYTHING HERE.    *
041900******************************************************************
042000 600-WRITE-COUNT-REPORT.
042100     MOVE SPACES                  TO VC-TOTAL-LINE.
042200     MOVE CATALOG-RECORD-COUNT    TO VC-TOTAL-COUNT.
042300     WRITE COUNT-REPORT-LINE      FROM VC-TOTAL-LINE.
042400     MOVE 1                       TO WS-SUB.
042500 610-DETAIL-LOOP.
042600     IF WS-SUB > VENDOR-TABLE-COUNT
042700         GO TO 620-WRITE-DROPPED-LINE.
042800     MOVE SPACES                  TO VC-DETAIL-LINE.
042900     MOVE VT-VENDOR-NAME(WS-SUB)  TO VC-VENDOR-NAME.
043000     MOVE VT-ITEM-COUNT(WS-SUB)   TO VC-ITEM-COUNT.
043100     WRITE COUNT-REPORT-LINE      FROM VC-DETAIL-LINE.
043200     ADD 1                        TO WS-SUB.
043300     GO TO 610-DETAIL-LOOP.
043400*    DROPPED-RECORD COUNT PRINTS LAST, AFTER EVERY VENDOR ROW.
043500 620-WRITE-DROPPED-LINE.
043600     MOVE SPACES                  TO VC-DROPPED-LINE.
043700     MOVE DROPPED-RECORD-COUNT    TO VC-DROPPED-COUNT.
043800     WRITE COUNT-REPORT-LINE      FROM VC-DROPPED-LINE.
043900 600-WRITE-COUNT-REPORT-EXIT.
044000     EXIT.
044100*
044200*    900-TERMINATE CLOSES THE THREE FILES STILL OPEN AT END OF    *
044300*    RUN.  THE CONTROL-CARD FILE WAS ALREADY CLOSED BACK IN 200   *
044400*    AS SOON AS THE DROP LIST WAS LOADED.                         *
044500*
044600 900-TERMINATE.
044700     CLOSE ITEMS-FILE.
044800     CLOSE ITEMS-OUT-FILE.
044900     CLOSE COUNT-REPORT-FILE.
045000 900-TERMINATE-EXIT.
045100     EXIT.
045200*
045300*  END OF PROGRAM VNDRCNT
