000100******************************************************************
000200*    COPYBOOK   RCPEREC
000300*    RECORD LAYOUT FOR THE RECIPES INPUT FILE READ BY PLANCALC.
000400*    ONE RECIPE PER LINE - UP TO 5 INPUTS AND 3 OUTPUTS CARRIED
000500*    INLINE IN THE RECORD (NO REPEATING GROUPS ON THE FILE ITSELF,
000600*    JUST A FIXED SET OF SLOTS - SEE RCPE-IN-COUNT/RCPE-OUT-COUNT
000700*    FOR HOW MANY OF THE SLOTS ARE ACTUALLY LOADED).
000800*
000900*    HISTORY
001000*    04/02/98  RLW  0079  ORIGINAL LAYOUT
001100*    11/19/99  RLW  0102  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001200******************************************************************
001300 01  RCPE-RECIPE-REC.
001400     05  RCPE-RECIPE-ID              PIC X(24).
001500     05  RCPE-MACHINE-NAME           PIC X(20).
001600     05  RCPE-BASE-TIME-S            PIC 9(05)V99.
001700     05  RCPE-BASE-EUT               PIC 9(08).
001800     05  RCPE-GT-FLAG                PIC X(01).
001900         88  RCPE-OVERCLOCKABLE          VALUE 'Y'.
002000         88  RCPE-NEVER-OVERCLOCK        VALUE 'N'.
002100     05  RCPE-MIN-TIER               PIC X(03).
002200     05  RCPE-IN-COUNT               PIC 9(01).
002300     05  RCPE-INPUT-TBL OCCURS 5 TIMES.
002400         10  RCPE-INPUT-ITEM-ID          PIC X(32).
002500         10  RCPE-INPUT-AMOUNT           PIC 9(06)V99.
002600     05  RCPE-OUT-COUNT              PIC 9(01).
002700     05  RCPE-OUTPUT-TBL OCCURS 3 TIMES.
002800         10  RCPE-OUTPUT-ITEM-ID         PIC X(32).
002900         10  RCPE-OUTPUT-AMOUNT          PIC 9(06)V99.
003000     05  FILLER                      PIC X(31).
