000100******************************************************************
000200*    COPYBOOK   RPTLINES
000300*    132-COLUMN PRINT-LINE LAYOUTS FOR THE PLAN-REPORT FILE
000400*    WRITTEN BY PLANCALC - PLAN-TREE LINES, NEEDS LINES, RAW
000500*    LINES AND THE MACHINE-SUMMARY LINES.
000600*
000700*    HISTORY
000800*    04/09/98  RLW  0080  ORIGINAL LAYOUT
000900*    07/22/01  DMS  0121  WIDENED PL-EUT FOR UEV-TIER TOTALS
001000******************************************************************
001100 01  PL-TREE-LINE.
001200     05  PL-INDENT                   PIC X(30).
001300     05  PL-MACHINE-NAME             PIC X(16).
001400     05  FILLER                      PIC X(01) VALUE '['.
001500     05  PL-TIER                     PIC X(03).
001600     05  FILLER                      PIC X(02) VALUE ']X'.
001700     05  PL-MACH-COUNT               PIC ZZZ9.
001800     05  FILLER                      PIC X(01) VALUE ' '.
001900     05  PL-ITEM                     PIC X(16).
002000     05  FILLER                      PIC X(01) VALUE '@'.
002100     05  PL-RATE                     PIC ZZZ9.9999.
002200     05  FILLER                      PIC X(02) VALUE '/S'.
002300     05  FILLER                      PIC X(02) VALUE 'T='.
002400     05  PL-TIME                     PIC ZZ9.9999.
002500     05  FILLER                      PIC X(01) VALUE 'S'.
002600     05  FILLER                      PIC X(03) VALUE 'OC='.
002700     05  PL-OC-COUNT                 PIC Z9.
002800     05  FILLER                      PIC X(04) VALUE 'EUT='.
002900     05  PL-EUT                      PIC ZZZZZZZ9.
003000     05  FILLER                      PIC X(19).
003100
003200 01  PL-ERROR-LINE REDEFINES PL-TREE-LINE.
003300     05  PLE-INDENT                  PIC X(30).
003400     05  PLE-MESSAGE                 PIC X(102).
003500
003600 01  PL-NEEDS-LINE.
003700     05  PL2-INDENT                  PIC X(32).
003800     05  FILLER                      PIC X(07) VALUE 'NEEDS: '.
003900     05  PL2-ITEM                    PIC X(20).
004000     05  FILLER                      PIC X(03) VALUE ' @ '.
004100     05  PL2-RATE                    PIC ZZZZ9.9999.
004200     05  FILLER                      PIC X(02) VALUE '/S'.
004300     05  FILLER                      PIC X(58).
004400
004500 01  PL-RAW-LINE.
004600     05  PL3-INDENT                  PIC X(30).
004700     05  FILLER                      PIC X(11) VALUE 'RAW INPUT: '.
004800     05  PL3-ITEM                    PIC X(32).
004900     05  FILLER                      PIC X(03) VALUE ' @ '.
005000     05  PL3-RATE                    PIC ZZZZ9.9999.
005100     05  FILLER                      PIC X(02) VALUE '/S'.
005200     05  FILLER                      PIC X(44).
005300
005400 01  PL-SUMMARY-HEADER-LINE.
005500     05  FILLER                      PIC X(22)
005600                     VALUE '== MACHINE SUMMARY =='.
005700     05  FILLER                      PIC X(110).
005800
005900 01  PL-SUMMARY-DETAIL-LINE.
006000     05  FILLER                      PIC X(02) VALUE '- '.
006100     05  PL4-MACHINE-NAME            PIC X(20).
006200     05  FILLER                      PIC X(02) VALUE ' ['.
006300     05  PL4-TIER                    PIC X(03).
006400     05  FILLER                      PIC X(03) VALUE ']: '.
006500     05  PL4-MACH-COUNT              PIC ZZZZZ9.
006600     05  FILLER                      PIC X(18) VALUE ' MACHINES, TOTAL '.
006700     05  PL4-EUT                     PIC ZZZZZZZZZZZ9.
006800     05  FILLER                      PIC X(05) VALUE ' EU/T'.
006900     05  FILLER                      PIC X(61).
007000
007100 01  PL-SUMMARY-NOTE-LINE.
007200     05  FILLER                      PIC X(45)
007300           VALUE '(TARGET ITEM IS RAW - NO MACHINES REQUIRED)'.
007400     05  FILLER                      PIC X(87).
