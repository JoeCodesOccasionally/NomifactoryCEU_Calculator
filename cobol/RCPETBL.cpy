000100******************************************************************
000200*    COPYBOOK   RCPETBL
000300*    IN-MEMORY TABLES BUILT BY PLANCALC FROM THE RECIPES AND
000400*    ACTIVES FILES, THE VOLTAGE-PER-TIER TABLE, THE MACHINE
000500*    SUMMARY TABLE AND THE EXPANSION PUSHDOWN STACK USED TO WALK
000600*    THE RECIPE CHAIN WITHOUT NATIVE RECURSION.  INDEXED
000700*    ORGANIZATION IS NOT USED FOR THE RECIPE/ACTIVE LOOKUPS SINCE
000800*    THE INPUT COMES IN OVER LINE SEQUENTIAL FILES - THEY ARE
000900*    LOADED HERE AND SEARCHED, THE SAME WAY THE CUSTOMER TABLE IN
001000*    COBTABLE IS SEARCHED IN THE OLD CNTRLBRK BALANCE RUN.
001100*
001200*    HISTORY
001300*    04/09/98  RLW  0080  ORIGINAL TABLES - RECIPE/ACTIVE ONLY
001400*    09/30/98  RLW  0091  ADDED SUMMARY-TABLE FOR MACHINE TOTALS
001500*    02/11/99  RLW  0097  ADDED EXPAND-STACK (REPLACED RECURSIVE
001600*                         CALL-BACK PROTOTYPE - COMPILER ON THIS
001700*                         BOX WILL NOT DO RECURSIVE PROGRAMS)
001800*    11/19/99  RLW  0102  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001900******************************************************************
002000 01  RECIPE-TABLE-CTL.
002100     05  RECIPE-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
002200     05  RECIPE-TABLE-MAX            PIC 9(04) COMP VALUE 300.
002300 01  RECIPE-TABLE.
002400     05  RECIPE-TABLE-ENTRY OCCURS 300 TIMES
002500                            INDEXED BY RT-IDX.
002600         10  RT-RECIPE-ID            PIC X(24).
002700         10  RT-MACHINE-NAME         PIC X(20).
002800         10  RT-BASE-TIME-S          PIC 9(05)V99.
002900         10  RT-BASE-EUT             PIC 9(08).
003000         10  RT-GT-FLAG              PIC X(01).
003100         10  RT-MIN-TIER             PIC X(03).
003200         10  RT-IN-COUNT             PIC 9(01).
003300         10  RT-INPUT-TBL OCCURS 5 TIMES.
003400             15  RT-INPUT-ITEM-ID        PIC X(32).
003500             15  RT-INPUT-AMOUNT         PIC 9(06)V99.
003600         10  RT-OUT-COUNT            PIC 9(01).
003700         10  RT-OUTPUT-TBL OCCURS 3 TIMES.
003800             15  RT-OUTPUT-ITEM-ID       PIC X(32).
003900             15  RT-OUTPUT-AMOUNT        PIC 9(06)V99.
004000
004100 01  ACTIVE-TABLE-CTL.
004200     05  ACTIVE-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
004300     05  ACTIVE-TABLE-MAX            PIC 9(04) COMP VALUE 500.
004400 01  ACTIVE-TABLE.
004500     05  ACTIVE-TABLE-ENTRY OCCURS 500 TIMES
004600                            INDEXED BY AT-IDX.
004700         10  AT-ITEM-ID              PIC X(32).
004800         10  AT-RECIPE-ID            PIC X(24).
004900
005000******************************************************************
005100*    VOLTAGE-PER-TIER TABLE - LOADED BY VALUE, NOT FROM A FILE.
005200*    THE ELEVEN TIER CODES ARE FIXED BY THE HARDWARE, THEY DO NOT
005300*    CHANGE FROM RUN TO RUN.
005400******************************************************************
005500 01  TIER-VOLTAGE-VALUES.
005600     05  FILLER  PIC X(03) VALUE 'ULV'.
005700     05  FILLER  PIC 9(08) VALUE 00000008.
005800     05  FILLER  PIC X(03) VALUE 'LV '.
005900     05  FILLER  PIC 9(08) VALUE 00000032.
006000     05  FILLER  PIC X(03) VALUE 'MV '.
006100     05  FILLER  PIC 9(08) VALUE 00000128.
006200     05  FILLER  PIC X(03) VALUE 'HV '.
006300     05  FILLER  PIC 9(08) VALUE 00000512.
006400     05  FILLER  PIC X(03) VALUE 'EV '.
006500     05  FILLER  PIC 9(08) VALUE 00002048.
006600     05  FILLER  PIC X(03) VALUE 'IV '.
006700     05  FILLER  PIC 9(08) VALUE 00008192.
006800     05  FILLER  PIC X(03) VALUE 'LUV'.
006900     05  FILLER  PIC 9(08) VALUE 00032768.
007000     05  FILLER  PIC X(03) VALUE 'ZPM'.
007100     05  FILLER  PIC 9(08) VALUE 00131072.
007200     05  FILLER  PIC X(03) VALUE 'UV '.
007300     05  FILLER  PIC 9(08) VALUE 00524288.
007400     05  FILLER  PIC X(03) VALUE 'UHV'.
007500     05  FILLER  PIC 9(08) VALUE 02097152.
007600     05  FILLER  PIC X(03) VALUE 'UEV'.
007700     05  FILLER  PIC 9(08) VALUE 08388608.
007800 01  TIER-VOLTAGE-TABLE REDEFINES TIER-VOLTAGE-VALUES.
007900     05  TIER-VOLTAGE-ENTRY OCCURS 11 TIMES
008000                            INDEXED BY TV-IDX.
008100         10  TV-TIER-CODE            PIC X(03).
008200         10  TV-VOLTAGE              PIC 9(08).
008300
008400 01  SUMMARY-TABLE-CTL.
008500     05  SUMMARY-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
008600     05  SUMMARY-TABLE-MAX           PIC 9(04) COMP VALUE 200.
008700 01  SUMMARY-TABLE.
008800     05  SUMMARY-TABLE-ENTRY OCCURS 200 TIMES
008900                             INDEXED BY SM-IDX.
009000         10  SM-MACHINE-NAME         PIC X(20).
009100         10  SM-TIER                 PIC X(03).
009200         10  SM-MACHINE-COUNT        PIC 9(06).
009300         10  SM-TOTAL-EUT            PIC 9(10)V99.
009400
009500******************************************************************
009600*    EXPANSION PUSHDOWN STACK - ONE FRAME PER LEVEL OF THE PLAN
009700*    TREE CURRENTLY BEING WALKED (DEPTH BOUNDED AT 25 PER SPEC).
009800*    ES-ITEM-ID(1) THRU ES-ITEM-ID(ES-STACK-TOP) IS THE CURRENT
009900*    EXPANSION PATH, USED FOR THE CYCLE CHECK.
010000******************************************************************
010100 01  EXPAND-STACK-CTL.
010200     05  ES-STACK-TOP                PIC 9(02) COMP VALUE ZERO.
010300     05  ES-STACK-MAX                PIC 9(02) COMP VALUE 25.
010400     05  ES-CYCLE-SW                 PIC X(01) VALUE 'N'.
010500         88  ES-CYCLE-FOUND              VALUE 'Y'.
010600     05  ES-DEPTH-EXCEEDED-SW        PIC X(01) VALUE 'N'.
010700         88  ES-DEPTH-EXCEEDED           VALUE 'Y'.
010800 01  EXPAND-STACK.
010900     05  EXPAND-STACK-FRAME OCCURS 25 TIMES
011000                            INDEXED BY ES-IDX.
011100         10  ES-ITEM-ID              PIC X(32).
011200         10  ES-RATE                 PIC 9(09)V9999.
011300         10  ES-TIER                 PIC X(03).
011400         10  ES-DEPTH                PIC 9(02) COMP.
011500         10  ES-IS-RAW-SW            PIC X(01).
011600             88  ES-IS-RAW               VALUE 'Y'.
011700         10  ES-MACHINE-NAME         PIC X(20).
011800         10  ES-EFF-TICKS            PIC 9(08) COMP.
011900         10  ES-EFF-SECONDS          PIC 9(07)V9999.
012000         10  ES-EFF-EUT              PIC 9(12).
012100         10  ES-OC-COUNT             PIC 9(04) COMP.
012200         10  ES-MACHINE-COUNT        PIC 9(06).
012300         10  ES-CUR-INPUT            PIC 9(01) COMP.
012400         10  ES-IN-COUNT             PIC 9(01) COMP.
012500         10  ES-INPUT-TBL OCCURS 5 TIMES.
012600             15  ES-INPUT-ITEM-ID        PIC X(32).
012700             15  ES-INPUT-RATE           PIC 9(09)V9999.
