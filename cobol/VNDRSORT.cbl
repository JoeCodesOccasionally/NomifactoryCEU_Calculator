000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VNDRSORT.
000300 AUTHOR.        R L WEISS.
000400 INSTALLATION.  DATA PROCESSING SVCS.
000500 DATE-WRITTEN.  05-14-98.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*  VNDRSORT IS CALLED BY VNDRCNT TO PUT THE VENDOR COUNT TABLE    *
001000*  INTO REPORT ORDER - DESCENDING BY ITEM COUNT, AND WHERE TWO    *
001100*  VENDORS TIE ON COUNT, ASCENDING BY VENDOR NAME.  A PLAIN       *
001200*  INSERTION SORT IS USED - THE TABLE NEVER HOLDS MORE THAN A     *
001300*  COUPLE HUNDRED ENTRIES SO THERE IS NO NEED FOR ANYTHING        *
001400*  FANCIER.  THIS REPLACES THE OLD ADSORT UTILITY, WHICH WAS      *
001500*  NEVER ACTUALLY DELIVERED TO THIS SHOP'S LOAD LIBRARY.          *
001600*                                                                 *
001700*  CHANGE LOG                                                     *
001800*  ----------                                                     *
001900*  05-14-98  RLW  0083  ORIGINAL PROGRAM - WRITTEN IN-HOUSE AFTER *
002000*                       ADSORT TURNED OUT NOT TO EXIST ON THIS    *
002100*                       BOX.                                      *
002200*  09-30-98  RLW  0091  CHANGED SORT ORDER TO DESCENDING COUNT -  *
002300*                       ASCENDING COUNT WAS NOT WHAT THE REPORT   *
002400*                       WRITERS WANTED.                           *
002500*  11-19-99  RLW  0102  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.   *
002600*  03-03-00  DMS  0109  ADDED THE NAME TIE-BREAKER - TWO VENDORS  *
002700*                       WITH THE SAME COUNT WERE COMING OUT IN    *
002800*                       LOAD ORDER, WHICH LOOKED RANDOM ON THE    *
002900*                       PRINTED REPORT.                           *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-390.
003400 OBJECT-COMPUTER.   IBM-390.
003500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700******************************************************************
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100 01  WS-PROGRAM-STATUS            PIC X(20)  VALUE SPACES.
004150*
004160 01  WS-PROGRAM-STATUS-R REDEFINES WS-PROGRAM-STATUS.
004170     05  FILLER                   PIC X(20).
004200*
004300 01  WS-SORT-WORK.
004400     05  WS-OUTER-SUB             PIC 9(04)  COMP SYNC.
004500     05  WS-INNER-SUB             PIC 9(04)  COMP SYNC.
004600     05  WS-SWAP-SW               PIC X(01)  VALUE 'N'.
004700         88  WS-SWAP-NEEDED           VALUE 'Y'.
004800     05  WS-HOLD-NAME             PIC X(48).
004900     05  WS-HOLD-COUNT            PIC 9(06)  COMP SYNC.
005000*
005100 01  WS-SORT-WORK-R REDEFINES WS-SORT-WORK.
005200     05  FILLER                   PIC 9(04).
005300     05  FILLER                   PIC 9(04).
005400     05  FILLER                   PIC X(01).
005500     05  FILLER                   PIC X(48).
005600     05  FILLER                   PIC 9(06).
005610*
005620 01  WS-SORT-WORK-R2 REDEFINES WS-SORT-WORK.
005630     05  WS-SORT-WORK-BYTES       PIC X(63).
005700*
005800******************************************************************
005900 LINKAGE SECTION.
006000 01  LK-TABLE-COUNT               PIC 9(04)  COMP.
006100 01  LK-VENDOR-TABLE.
006200     05  LK-VENDOR-ENTRY OCCURS 200 TIMES
006300                         INDEXED BY LK-IDX.
006400         10  LK-VENDOR-NAME       PIC X(48).
006500         10  LK-ITEM-COUNT        PIC 9(06)  COMP.
006600******************************************************************
006700 PROCEDURE DIVISION USING LK-TABLE-COUNT, LK-VENDOR-TABLE.
006800*
006900 000-MAIN.
007000     MOVE 'VNDRSORT STARTED'   TO WS-PROGRAM-STATUS.
007100     PERFORM 100-INSERTION-SORT
007200         THRU 100-INSERTION-SORT-EXIT.
007300     MOVE 'VNDRSORT ENDED'     TO WS-PROGRAM-STATUS.
007400     GOBACK.
007500*
007600******************************************************************
007700*  100-INSERTION-SORT WALKS THE TABLE FROM THE SECOND ENTRY ON,   *
007800*  SLIDING EACH ENTRY BACK TOWARDS THE FRONT UNTIL IT SITS AHEAD  *
007900*  OF NOTHING WITH A HIGHER COUNT (OR AN EQUAL COUNT AND A LOWER  *
008000*  NAME).  THE OUTER LOOP RUNS PARAGRAPH-STYLE, NOT INLINE, PER   *
008100*  SHOP STANDARD FOR THIS TYPE OF WORK.                           *
008200******************************************************************
008300 100-INSERTION-SORT.
008400     MOVE 2                     TO WS-OUTER-SUB.
008500     IF LK-TABLE-COUNT < 2
008600         GO TO 100-INSERTION-SORT-EXIT.
008700 110-OUTER-LOOP.
008800     IF WS-OUTER-SUB > LK-TABLE-COUNT
008900         GO TO 100-INSERTION-SORT-EXIT.
009000     MOVE LK-VENDOR-NAME(WS-OUTER-SUB)  TO WS-HOLD-NAME.
009100     MOVE LK-ITEM-COUNT(WS-OUTER-SUB)   TO WS-HOLD-COUNT.
009200     MOVE WS-OUTER-SUB                  TO WS-INNER-SUB.
009300 120-INNER-LOOP.
009400     IF WS-INNER-SUB < 2
009410         GO TO 140-PLACE-HOLD-ENTRY.
009500     PERFORM 200-COMPARE-FOR-SWAP
009600         THRU 200-COMPARE-FOR-SWAP-EXIT.
009700     IF NOT WS-SWAP-NEEDED
009800         GO TO 140-PLACE-HOLD-ENTRY.
009900     MOVE LK-VENDOR-NAME(WS-INNER-SUB - 1) TO LK-VENDOR-NAME(WS-INNER-SUB).
010000     MOVE LK-ITEM-COUNT(WS-INNER-SUB - 1)  TO LK-ITEM-COUNT(WS-INNER-SUB).
010100     SUBTRACT 1                 FROM WS-INNER-SUB.
010200     GO TO 120-INNER-LOOP.
010300 140-PLACE-HOLD-ENTRY.
010400     MOVE WS-HOLD-NAME          TO LK-VENDOR-NAME(WS-INNER-SUB).
010500     MOVE WS-HOLD-COUNT         TO LK-ITEM-COUNT(WS-INNER-SUB).
010600     ADD 1                      TO WS-OUTER-SUB.
010700     GO TO 110-OUTER-LOOP.
010800 100-INSERTION-SORT-EXIT.
010900     EXIT.
011000*
011100******************************************************************
011200*  200-COMPARE-FOR-SWAP SAYS YES, SLIDE THE ENTRY AT INNER-SUB - 1*
011300*  FORWARD WHEN THE HELD ENTRY (THE ONE BEING INSERTED) SHOULD    *
011400*  COME AHEAD OF IT - A HIGHER COUNT, OR AN EQUAL COUNT WITH A    *
011500*  LOWER VENDOR NAME.                                             *
011600******************************************************************
011700 200-COMPARE-FOR-SWAP.
011800     MOVE 'N'                   TO WS-SWAP-SW.
011900     IF WS-HOLD-COUNT > LK-ITEM-COUNT(WS-INNER-SUB - 1)
012000         MOVE 'Y'               TO WS-SWAP-SW
012100         GO TO 200-COMPARE-FOR-SWAP-EXIT.
012200     IF WS-HOLD-COUNT = LK-ITEM-COUNT(WS-INNER-SUB - 1)
012300       AND WS-HOLD-NAME < LK-VENDOR-NAME(WS-INNER-SUB - 1)
012400         MOVE 'Y'               TO WS-SWAP-SW.
012500 200-COMPARE-FOR-SWAP-EXIT.
012600     EXIT.
012700*
012800*  END OF PROGRAM VNDRSORT
