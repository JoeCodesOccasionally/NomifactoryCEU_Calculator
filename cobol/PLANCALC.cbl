000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PLANCALC.
000300 AUTHOR.        R L WEISS.
000400 INSTALLATION.  DATA PROCESSING SVCS.
000500 DATE-WRITTEN.  04-09-98.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*  PLANCALC BUILDS A PRODUCTION-CHAIN REQUIREMENTS PLAN FOR EACH  *
001000*  RECORD ON THE REQUESTS FILE.  FOR EVERY REQUEST IT WALKS THE   *
001100*  RECIPE CHAIN FOR THE TARGET ITEM, WORKING OUT HOW MANY         *
001200*  MACHINES OF EACH TYPE ARE NEEDED, AT WHAT OVERCLOCK LEVEL, TO  *
001300*  HIT THE REQUESTED PRODUCTION RATE, PRINTS AN INDENTED PLAN     *
001400*  TREE TO PLAN-REPORT, AND FOLLOWS IT WITH A MACHINE SUMMARY     *
001500*  LISTING TOTAL MACHINES AND TOTAL POWER DRAW PER MACHINE TYPE   *
001600*  AND TIER.  RECIPE AND ACTIVE-RECIPE DATA ARE LOADED INTO       *
001700*  TABLES UP FRONT AND SEARCHED - NEITHER FILE IS KEPT OPEN ONCE  *
001800*  THE REQUESTS LOOP STARTS.  THE OVERCLOCK ARITHMETIC ITSELF IS  *
001900*  DONE BY THE OCCALC SUBROUTINE, CALLED ONCE PER MACHINE NODE.   *
002000*                                                                 *
002100*  THIS SHOP'S COMPILER WILL NOT DO RECURSIVE PROGRAMS, SO THE    *
002200*  TREE WALK IS DRIVEN OFF AN EXPLICIT STACK TABLE (EXPAND-STACK  *
002300*  IN COPY MEMBER RCPETBL) INSTEAD OF A PROGRAM CALLING ITSELF -  *
002400*  SEE THE REMARKS AHEAD OF PARAGRAPH 400 FOR HOW THE STACK IS    *
002500*  USED.  A "PARAMETER" TO ONE OF THE EXPANSION PARAGRAPHS IS     *
002600*  JUST A WORKING-STORAGE FIELD SET BY THE CALLER AHEAD OF THE    *
002700*  PERFORM - THIS COMPILER'S PERFORM VERB DOES NOT PASS ARGUMENTS *
002800*  THE WAY A CALL DOES.                                           *
002900*                                                                 *
003000*  A WORD ON THE VOCABULARY IN THIS PROGRAM FOR ANYONE PICKING IT *
003100*  UP COLD: AN "ACTIVE RECIPE" IS ONE ENTRY IN THE PLANT'S ACTIVE *
003200*  RECIPE BOOK MAPPING AN ITEM TO THE ONE RECIPE THE PLANT WANTS  *
003300*  TO USE FOR IT - AN ITEM WITH NO ACTIVE RECIPE IS TREATED AS A  *
003400*  RAW MATERIAL AND DOES NOT EXPAND ANY FURTHER.  A "NODE" OR     *
003500*  "FRAME" IS ONE MACHINE IN THE PLAN TREE - ONE PUSH OF THE      *
003600*  EXPAND-STACK.  "TIER" IS THE VOLTAGE CLASS THE MACHINE RUNS AT *
003700*  (ULV THROUGH UEV, SEE RCPETBL), NOT A PHYSICAL BUILDING.       *
003800*  "EFFECTIVE" ALWAYS MEANS AFTER OCCALC HAS APPLIED WHATEVER     *
003900*  OVERCLOCKING THE RECIPE AND TIER ALLOW - THE PLAN TREE NEVER   *
004000*  PRINTS BASE FIGURES, ONLY EFFECTIVE ONES.                      *
004100*                                                                 *
004200*  CHANGE LOG                                                     *
004300*  ----------                                                     *
004400*  04-09-98  RLW  0080  ORIGINAL PROGRAM.                         *
004500*  09-30-98  RLW  0091  ADDED THE MACHINE SUMMARY REPORT - THE    *
004600*                       FIRST VERSION ONLY PRINTED THE TREE.      *
004700*  02-11-99  RLW  0097  REPLACED THE RECURSIVE CALL-BACK DESIGN   *
004800*                       WITH THE EXPLICIT EXPAND-STACK - COMPILER *
004900*                       UPGRADE DROPPED SUPPORT FOR RECURSIVE     *
005000*                       CALL, HAD TO REWORK THE WHOLE TREE WALK.  *
005100*  11-19-99  RLW  0102  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.   *
005200*  03-03-00  DMS  0109  ADDED CYCLE DETECTION - A BAD RECIPE      *
005300*                       BOOK HAD TWO RECIPES FEEDING EACH OTHER   *
005400*                       AND THE OLD PROGRAM LOOPED FOREVER.       *
005500*  07-22-01  DMS  0121  WIDENED THE EUT FIELDS ON THE REPORT      *
005600*                       LINES FOR THE HIGHER TIERS.               *
005700*  06-14-03  DMS  0140  PICK UP OCCALC'S NEW RETURN CODE.         *
005800*  09-18-05  DMS  0151  ADDED THE RECIPE MIN-TIER FLOOR - A       *
005900*                       REQUEST COMING IN BELOW A RECIPE'S        *
006000*                       MINIMUM TIER WAS SILENTLY UNDER-COUNTING  *
006100*                       MACHINES.                                 *
006200*  02-14-06  DMS  0155  CORRECTED THE RECIPE LOAD - A MOVE        *
006300*                       CORRESPONDING WAS SILENTLY MOVING NOTHING *
006400*                       BECAUSE THE FIELD PREFIXES DO NOT MATCH.  *
006500*  08-09-26  JPK  0222  CODE REVIEW CLEANUP - PULLED WS-CHILD-SUB *
006600*                       AND WS-SUM-SUB OUT TO STANDALONE 77-LEVEL *
006700*                       ITEMS AND ADDED A WS-PROGRAM-STATUS       *
006800*                       77-LEVEL SWITCH LIKE OCCALC AND VNDRCNT   *
006900*                       ALREADY CARRY, PLUS FLESHED OUT SEVERAL   *
007000*                       PARAGRAPH REMARKS THAT HAD FALLEN BEHIND  *
007100*                       THE CODE OVER THE YEARS.  NO LOGIC CHANGE.*
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.   IBM-390.
007600 OBJECT-COMPUTER.   IBM-390.
007700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*
008100*    FOUR FILES, ALL FIXED-BLOCK, ALL ASSIGNED TO SYSTEM LOGICAL  *
008200*    NAMES RATHER THAN CATALOGED DSNAMES - THE JCL DECIDES WHAT   *
008300*    ACTUAL DATA SET EACH ONE POINTS AT FOR A GIVEN RUN.          *
008400*
008500     SELECT RECIPES-FILE        ASSIGN TO UT-S-RECIPES
008600         FILE STATUS IS WS-RECIPES-STATUS.
008700     SELECT ACTIVES-FILE        ASSIGN TO UT-S-ACTIVES
008800         FILE STATUS IS WS-ACTIVES-STATUS.
008900     SELECT REQUESTS-FILE       ASSIGN TO UT-S-REQUESTS
009000         FILE STATUS IS WS-REQUESTS-STATUS.
009100     SELECT PLAN-REPORT-FILE    ASSIGN TO UT-S-PLANRPT
009200         FILE STATUS IS WS-PLANRPT-STATUS.
009300******************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700*    RECIPES-FILE IS THE FULL RECIPE BOOK - EVERY KNOWN RECIPE,   *
009800*    ONE 416-BYTE RECORD EACH, LAYOUT IN COPY MEMBER RCPEREC.     *
009900*    LOADED ENTIRE INTO RECIPE-TABLE AT START-UP; SEE 200 BELOW.  *
010000*
010100 FD  RECIPES-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 416 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS RECIPES-IN-RECORD.
010700 01  RECIPES-IN-RECORD                PIC X(416).
010800*
010900*    ACTIVES-FILE IS THE PLANT'S ACTIVE-RECIPE BOOK - ONE RECORD  *
011000*    PER ITEM THE PLANT HAS CHOSEN A RECIPE FOR.  AN ITEM WITH NO *
011100*    ROW HERE IS RAW MATERIAL AS FAR AS THIS RUN IS CONCERNED,    *
011200*    EVEN IF SOME OTHER RECIPE COULD HAVE MADE IT.                *
011300*
011400 FD  ACTIVES-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 60 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS ACTIVES-IN-RECORD.
012000 01  ACTIVES-IN-RECORD.
012100     05  ACT-ITEM-ID              PIC X(32).
012200     05  ACT-RECIPE-ID            PIC X(24).
012300     05  FILLER                   PIC X(04).
012400*
012500*    REQUESTS-FILE IS THE RUN'S WORKLIST - ONE PLAN TO BUILD PER  *
012600*    RECORD, TARGET ITEM / RATE / TIER, LAYOUT IN COPY REQREC.    *
012700*
012800 FD  REQUESTS-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 80 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS REQUESTS-IN-RECORD.
013400 01  REQUESTS-IN-RECORD               PIC X(80).
013500*
013600*    PLAN-REPORT-FILE IS THE ONE OUTPUT OF THIS PROGRAM - THE     *
013700*    PLAN TREE AND MACHINE SUMMARY FOR EVERY REQUEST, ONE AFTER   *
013800*    ANOTHER, NO PAGE BREAKS BETWEEN REQUESTS.                    *
013900*
014000 FD  PLAN-REPORT-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 132 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS PLAN-REPORT-LINE.
014600 01  PLAN-REPORT-LINE                 PIC X(132).
014700******************************************************************
014800 WORKING-STORAGE SECTION.
014900*
015000 77  WS-PROGRAM-STATUS            PIC X(30)  VALUE SPACES.
015100*
015200*    STANDARD SWITCH GROUP - ONE EOF SWITCH PER SEQUENTIAL FILE   *
015300*    PLUS FOUR "FOUND" SWITCHES SET BY THE SEARCH-BASED LOOKUP    *
015400*    PARAGRAPHS FURTHER DOWN THE PROGRAM (610, 620, 630, 810).    *
015500*
015600 01  PROGRAM-INDICATOR-SWITCHES.
015700     05  WS-EOF-RECIPES-SW           PIC X(3)  VALUE 'NO '.
015800         88  EOF-RECIPES                        VALUE 'YES'.
015900     05  WS-EOF-ACTIVES-SW           PIC X(3)  VALUE 'NO '.
016000         88  EOF-ACTIVES                        VALUE 'YES'.
016100     05  WS-EOF-REQUESTS-SW          PIC X(3)  VALUE 'NO '.
016200         88  EOF-REQUESTS                       VALUE 'YES'.
016300     05  WS-ACTIVE-FOUND-SW          PIC X(3)  VALUE SPACES.
016400         88  ACTIVE-FOUND                       VALUE 'YES'.
016500     05  WS-RECIPE-FOUND-SW          PIC X(3)  VALUE SPACES.
016600         88  RECIPE-FOUND                       VALUE 'YES'.
016700     05  WS-TIER-FOUND-SW            PIC X(3)  VALUE SPACES.
016800         88  TIER-FOUND                         VALUE 'YES'.
016900     05  WS-OUTPUT-FOUND-SW          PIC X(3)  VALUE SPACES.
017000         88  OUTPUT-FOUND                       VALUE 'YES'.
017100*
017200*    ONE TWO-BYTE FILE STATUS PER SELECTED FILE - NOT INTERROGATED*
017300*    ANYWHERE EXCEPT BY THE DEBUGGER; THIS SHOP'S STANDARD READ   *
017400*    AND OPEN PARAGRAPHS RELY ON THE AT END / NOT AT END PHRASES  *
017500*    INSTEAD, BUT THE STATUS FIELDS ARE STILL DECLARED FOR ANY    *
017600*    ABEND DUMP THAT MIGHT NEED THEM.                             *
017700*
017800 01  WS-FILE-STATUSES.
017900     05  WS-RECIPES-STATUS           PIC X(2)  VALUE SPACES.
018000     05  WS-ACTIVES-STATUS           PIC X(2)  VALUE SPACES.
018100     05  WS-REQUESTS-STATUS          PIC X(2)  VALUE SPACES.
018200     05  WS-PLANRPT-STATUS           PIC X(2)  VALUE SPACES.
018300*
018400     COPY RCPETBL.
018500*
018600     COPY RCPEREC.
018700*
018800     COPY REQREC.
018900*
019000*    WS-CURRENT-REQUEST HOLDS THE ONE REQUEST RECORD BEING WORKED *
019100*    ON RIGHT NOW, PULLED OUT OF REQ-PLAN-REQUEST-REC SO THE      *
019200*    EXPANSION PARAGRAPHS HAVE A STABLE COPY THAT WILL NOT MOVE   *
019300*    UNDER THEM IF SOME FUTURE VERSION EVER READS AHEAD.          *
019400*
019500 01  WS-CURRENT-REQUEST.
019600     05  WS-REQ-TARGET-ITEM          PIC X(32).
019700     05  WS-REQ-RATE                 PIC 9(09)V9999.
019800     05  WS-REQ-TIER                 PIC X(03).
019900*
020000 01  WS-CURRENT-REQUEST-R REDEFINES WS-CURRENT-REQUEST.
020100     05  FILLER                      PIC X(32).
020200     05  FILLER                      PIC 9(09)V9999.
020300     05  FILLER                      PIC X(03).
020400*
020500*    WS-EXPAND-WORK IS THE SCRATCH PAD SHARED BY EVERY PARAGRAPH  *
020600*    IN THE TREE-WALK FAMILY (400 THRU 630) - THE "PARAMETER      *
021000*    PASSING" FIELDS FOR THE NEXT NODE TO PUSH LIVE HERE           *
021100*    (WS-CHILD-ITEM-PARM / WS-CHILD-RATE-PARM / WS-CHILD-TIER-    *
021200*    PARM / WS-CHILD-DEPTH), ALONGSIDE THE TIER-LOOKUP AND        *
021300*    MACHINE-COUNT SCRATCH FIELDS USED WHILE A NODE IS BEING      *
021400*    PUSHED.  NONE OF THIS SURVIVES ACROSS A CALL TO 400 FOR A    *
021500*    DIFFERENT NODE - IT IS RELOADED EVERY TIME.                  *
021600*
021700 01  WS-EXPAND-WORK.
021800     05  WS-CHILD-ITEM-PARM          PIC X(32).
021900     05  WS-CHILD-RATE-PARM          PIC 9(09)V9999.
022000     05  WS-CHILD-TIER-PARM          PIC X(03).
022100     05  WS-CHILD-DEPTH              PIC 9(02)  COMP.
022200     05  WS-CUR-TIER                 PIC X(03).
022300     05  WS-CUR-VOLTAGE              PIC 9(08)  COMP.
022400     05  WS-RT-VOLTAGE               PIC 9(08)  COMP.
022500     05  WS-LOOKUP-TIER-PARM         PIC X(03).
022600     05  WS-LOOKUP-VOLTAGE-PARM      PIC 9(08)  COMP.
022700     05  WS-OPS                      PIC 9(09)V9999.
022800     05  WS-MACH-RAW                 PIC 9(09)V9999.
022900     05  WS-MACH-WHOLE               PIC 9(06)  COMP.
023000     05  WS-MACH-CHECK               PIC 9(09)V9999.
023100     05  WS-OUTPUT-AMOUNT            PIC 9(06)V99.
023200     05  WS-RT-IDX-SAVE              PIC 9(04)  COMP.
023300*
023400 01  WS-EXPAND-WORK-R REDEFINES WS-EXPAND-WORK.
023500     05  FILLER                      PIC X(32).
023600     05  FILLER                      PIC 9(09)V9999.
023700     05  FILLER                      PIC X(03).
023800     05  FILLER                      PIC 9(02).
023900     05  FILLER                      PIC X(03).
024000     05  FILLER                      PIC 9(08).
024100     05  FILLER                      PIC 9(08).
024200     05  FILLER                      PIC X(03).
024300     05  FILLER                      PIC 9(08).
024400     05  FILLER                      PIC 9(09)V9999.
024500     05  FILLER                      PIC 9(09)V9999.
024600     05  FILLER                      PIC 9(06).
024700     05  FILLER                      PIC 9(09)V9999.
024800     05  FILLER                      PIC 9(06)V99.
024900     05  FILLER                      PIC 9(04).
025000*
025100*    WS-CHILD-SUB IS A GENERAL-PURPOSE OCCURS SUBSCRIPT SHARED BY *
025200*    EVERY PARAGRAPH THAT WALKS A FIXED-LENGTH SLOT TABLE (RECIPE *
025300*    INPUT/OUTPUT SLOTS, A NODE'S INPUT LIST) - IT IS RESET TO 1  *
025400*    AT THE TOP OF WHICHEVER LOOP IS USING IT AND IS NEVER RELIED *
025500*    ON TO HOLD ITS VALUE BETWEEN LOOPS, SO IT IS DECLARED ONCE   *
025600*    HERE RATHER THAN ONE PER PARAGRAPH.  PULLED OUT TO ITS OWN   *
025700*    77-LEVEL ITEM 08-09-26 - IT USED TO LIVE INSIDE WS-EXPAND-   *
025800*    WORK, WHICH MADE IT LOOK LIKE PART OF THE NODE-PUSH PARAMETER*
025900*    BLOCK WHEN IT IS REALLY JUST A LOOP COUNTER.                 *
026000*
026100 77  WS-CHILD-SUB                 PIC 9(02)  COMP VALUE ZERO.
026200*
026300*    WS-SUMMARY-WORK IS THE SEARCH-INDEX WORK AREA FOR THE        *
026400*    MACHINE-SUMMARY TABLE, PLUS THE INDENT-COLUMN SCRATCH FIELD  *
026500*    USED WHEN A TREE LINE IS BUILT.  WS-SUM-SUB ITSELF MOVED TO  *
026600*    A 77-LEVEL ITEM BELOW ON THE SAME 08-09-26 CLEANUP AS        *
026700*    WS-CHILD-SUB ABOVE - IT IS A LOOP COUNTER, NOT PART OF ANY   *
026800*    RECORD LAYOUT, SO IT DOES NOT BELONG IN A GROUP.             *
026900*
027000 01  WS-SUMMARY-WORK.
027100     05  WS-INDENT-CTR               PIC 9(02)  COMP.
027200*
027300 01  WS-SUMMARY-WORK-R REDEFINES WS-SUMMARY-WORK.
027400     05  FILLER                      PIC 9(02).
027500*
027600 77  WS-SUM-SUB                   PIC 9(04)  COMP VALUE ZERO.
027700*
027800*    WS-REPORT-CONTROLS - RUN TOTALS PRINTED BY 900-TERMINATE TO  *
027900*    THE JOB LOG (NOT TO PLAN-REPORT) SO THE OPERATOR CAN SEE AT  *
028000*    A GLANCE HOW MANY REQUESTS WERE PROCESSED AND WHETHER ANY    *
028100*    RAN INTO A DEPTH OR CYCLE ERROR WITHOUT HAVING TO READ THE   *
028200*    WHOLE PRINTED REPORT.                                        *
028300*
028400 01  WS-REPORT-CONTROLS.
028500     05  WS-PAGE-COUNT               PIC 9(3)   VALUE ZERO.
028600     05  WS-REQUEST-COUNT            PIC 9(4)   VALUE ZERO.
028700     05  WS-ERROR-COUNT              PIC 9(4)   VALUE ZERO.
028800*
028900     COPY RPTLINES.
029000*
029100******************************************************************
029200 LINKAGE SECTION.
029300     COPY OCPARMS.
029400******************************************************************
029500 PROCEDURE DIVISION.
029600*
029700******************************************************************
029800*  000-MAIN IS THE WHOLE JOB IN FIVE LINES - LOAD THE TWO         *
029900*  REFERENCE TABLES, THEN PROCESS REQUESTS UNTIL THE REQUESTS     *
030000*  FILE IS EXHAUSTED, THEN CLOSE UP.  EVERYTHING ELSE IN THIS     *
030100*  PROGRAM HANGS OFF ONE OF THESE FIVE PERFORMS.                  *
030200******************************************************************
030300 000-MAIN.
030400     MOVE 'PLANCALC STARTED'      TO WS-PROGRAM-STATUS.
030500     PERFORM 100-INITIALIZE
030600         THRU 100-INITIALIZE-EXIT.
030700     PERFORM 200-LOAD-RECIPE-TABLE
030800         THRU 200-LOAD-RECIPE-TABLE-EXIT.
030900     PERFORM 220-LOAD-ACTIVE-TABLE
031000         THRU 220-LOAD-ACTIVE-TABLE-EXIT.
031100     PERFORM 300-PROCESS-REQUESTS
031200         THRU 300-PROCESS-REQUESTS-EXIT
031300         UNTIL EOF-REQUESTS.
031400     PERFORM 900-TERMINATE
031500         THRU 900-TERMINATE-EXIT.
031600     MOVE 'PLANCALC ENDED'        TO WS-PROGRAM-STATUS.
031700     GOBACK.
031800*
031900******************************************************************
032000*  100-INITIALIZE OPENS ALL FOUR FILES.  RECIPES AND ACTIVES ARE  *
032100*  OPENED HERE BUT CLOSED AGAIN AS SOON AS THEIR TABLES ARE BUILT *
032200*  (SEE 200 AND 220 BELOW) - THEY ARE NOT HELD OPEN FOR THE LIFE  *
032300*  OF THE RUN THE WAY REQUESTS-FILE AND PLAN-REPORT-FILE ARE.     *
032400******************************************************************
032500 100-INITIALIZE.
032600     OPEN INPUT  RECIPES-FILE.
032700     OPEN INPUT  ACTIVES-FILE.
032800     OPEN INPUT  REQUESTS-FILE.
032900     OPEN OUTPUT PLAN-REPORT-FILE.
033000 100-INITIALIZE-EXIT.
033100     EXIT.
033200*
033300******************************************************************
033400*  200-LOAD-RECIPE-TABLE READS EVERY RECIPE INTO RECIPE-TABLE SO  *
033500*  THE TREE WALK BELOW CAN FIND A RECIPE BY ID WITHOUT REOPENING  *
033600*  THE RECIPES FILE.  THE FLAT FD RECORD IS MOVED INTO THE        *
033700*  RCPE-RECIPE-REC WORKING-STORAGE LAYOUT (COPY RCPEREC) ONE      *
033800*  FIELD AT A TIME INTO THE TABLE ROW - THE TABLE ROW USES ITS    *
033900*  OWN RT- PREFIX SO A MOVE CORRESPONDING WOULD NOT WORK HERE.    *
034000*  RECIPES IS CLOSED AS SOON AS THE TABLE IS BUILT - IT IS NOT    *
034100*  READ AGAIN.  A RECIPE BOOK BIGGER THAN RECIPE-TABLE-MAX ROWS   *
034200*  SIMPLY STOPS LOADING NEW RECIPES SILENTLY PAST THAT POINT -    *
034300*  RCPETBL DOCUMENTS THE CURRENT LIMIT.                           *
034400******************************************************************
034500 200-LOAD-RECIPE-TABLE.
034600     READ RECIPES-FILE
034700         AT END
034800             MOVE 'YES'           TO WS-EOF-RECIPES-SW
034900             GO TO 200-LOAD-RECIPE-TABLE-EXIT.
035000 210-LOAD-RECIPE-LOOP.
035100     MOVE RECIPES-IN-RECORD       TO RCPE-RECIPE-REC.
035200     IF RECIPE-TABLE-COUNT < RECIPE-TABLE-MAX
035300         ADD 1                    TO RECIPE-TABLE-COUNT
035400         PERFORM 215-MOVE-RECIPE-ROW
035500             THRU 215-MOVE-RECIPE-ROW-EXIT.
035600     READ RECIPES-FILE
035700         AT END
035800             MOVE 'YES'           TO WS-EOF-RECIPES-SW
035900             GO TO 200-LOAD-RECIPE-TABLE-EXIT.
036000     GO TO 210-LOAD-RECIPE-LOOP.
036100 200-LOAD-RECIPE-TABLE-EXIT.
036200     CLOSE RECIPES-FILE.
036300     EXIT.
036400*
036500******************************************************************
036600*  215-MOVE-RECIPE-ROW COPIES ONE RECIPE FROM THE INPUT AREA INTO *
036700*  THE NEWLY ADDED RECIPE-TABLE ROW, FIELD BY FIELD - THE HEADER  *
036800*  FIELDS FIRST, THEN THE FIVE INPUT SLOTS (217) AND THE THREE    *
036900*  OUTPUT SLOTS (218/219), EACH WALKED WITH WS-CHILD-SUB AS THE   *
037000*  SUBSCRIPT SINCE THE INPUT AND OUTPUT OCCURS TABLES IN RCPEREC  *
037100*  ARE FIXED-LENGTH REGARDLESS OF HOW MANY SLOTS A GIVEN RECIPE   *
037200*  ACTUALLY USES - UNUSED SLOTS COME THROUGH AS SPACES/ZEROS AND  *
037300*  ARE HARMLESS SINCE RT-IN-COUNT/RT-OUT-COUNT GATE HOW FAR ANY   *
037400*  LATER PARAGRAPH WALKS THE ROW.                                 *
037500******************************************************************
037600 215-MOVE-RECIPE-ROW.
037700     SET RT-IDX TO RECIPE-TABLE-COUNT.
037800     MOVE RCPE-RECIPE-ID          TO RT-RECIPE-ID(RT-IDX).
037900     MOVE RCPE-MACHINE-NAME       TO RT-MACHINE-NAME(RT-IDX).
038000     MOVE RCPE-BASE-TIME-S        TO RT-BASE-TIME-S(RT-IDX).
038100     MOVE RCPE-BASE-EUT           TO RT-BASE-EUT(RT-IDX).
038200     MOVE RCPE-GT-FLAG            TO RT-GT-FLAG(RT-IDX).
038300     MOVE RCPE-MIN-TIER           TO RT-MIN-TIER(RT-IDX).
038400     MOVE RCPE-IN-COUNT           TO RT-IN-COUNT(RT-IDX).
038500     MOVE RCPE-OUT-COUNT          TO RT-OUT-COUNT(RT-IDX).
038600     SET WS-CHILD-SUB             TO 1.
038700*    WALK THE FIVE INPUT SLOTS.
038800 217-MOVE-INPUT-SLOT.
038900     IF WS-CHILD-SUB > 5
039000         GO TO 218-MOVE-OUTPUT-SLOTS.
039100     MOVE RCPE-INPUT-ITEM-ID(WS-CHILD-SUB)
039200                                  TO RT-INPUT-ITEM-ID(RT-IDX, WS-CHILD-SUB).
039300     MOVE RCPE-INPUT-AMOUNT(WS-CHILD-SUB)
039400                                  TO RT-INPUT-AMOUNT(RT-IDX, WS-CHILD-SUB).
039500     ADD 1                        TO WS-CHILD-SUB.
039600     GO TO 217-MOVE-INPUT-SLOT.
039700*    WALK THE THREE OUTPUT SLOTS.
039800 218-MOVE-OUTPUT-SLOTS.
039900     SET WS-CHILD-SUB             TO 1.
040000 219-MOVE-OUTPUT-SLOT.
040100     IF WS-CHILD-SUB > 3
040200         GO TO 215-MOVE-RECIPE-ROW-EXIT.
040300     MOVE RCPE-OUTPUT-ITEM-ID(WS-CHILD-SUB)
040400                                  TO RT-OUTPUT-ITEM-ID(RT-IDX, WS-CHILD-SUB).
040500     MOVE RCPE-OUTPUT-AMOUNT(WS-CHILD-SUB)
040600                                  TO RT-OUTPUT-AMOUNT(RT-IDX, WS-CHILD-SUB).
040700     ADD 1                        TO WS-CHILD-SUB.
040800     GO TO 219-MOVE-OUTPUT-SLOT.
040900 215-MOVE-RECIPE-ROW-EXIT.
041000     EXIT.
041100*
041200******************************************************************
041300*  220-LOAD-ACTIVE-TABLE READS THE ACTIVE-RECIPE MAP INTO         *
041400*  ACTIVE-TABLE THE SAME WAY - ONE PASS, THEN CLOSED FOR GOOD.    *
041500*  UNLIKE THE RECIPE ROW THIS RECORD HAS NO SLOT ARRAYS TO WALK,  *
041600*  SO THE WHOLE LOAD FITS IN ONE PARAGRAPH WITHOUT A HELPER.      *
041700******************************************************************
041800 220-LOAD-ACTIVE-TABLE.
041900     READ ACTIVES-FILE
042000         AT END
042100             MOVE 'YES'           TO WS-EOF-ACTIVES-SW
042200             GO TO 220-LOAD-ACTIVE-TABLE-EXIT.
042300 230-LOAD-ACTIVE-LOOP.
042400     IF ACTIVE-TABLE-COUNT < ACTIVE-TABLE-MAX
042500         ADD 1                    TO ACTIVE-TABLE-COUNT
042600         MOVE ACT-ITEM-ID         TO AT-ITEM-ID(ACTIVE-TABLE-COUNT)
042700         MOVE ACT-RECIPE-ID       TO AT-RECIPE-ID(ACTIVE-TABLE-COUNT).
042800     READ ACTIVES-FILE
042900         AT END
043000             MOVE 'YES'           TO WS-EOF-ACTIVES-SW
043100             GO TO 220-LOAD-ACTIVE-TABLE-EXIT.
043200     GO TO 230-LOAD-ACTIVE-LOOP.
043300 220-LOAD-ACTIVE-TABLE-EXIT.
043400     CLOSE ACTIVES-FILE.
043500     EXIT.
043600*
043700******************************************************************
043800*  300-PROCESS-REQUESTS READS ONE PLAN REQUEST, RESETS THE        *
043900*  EXPANSION STACK AND THE MACHINE SUMMARY TABLE, EXPANDS THE     *
044000*  TARGET ITEM INTO A FULL PLAN TREE, AND PRINTS THE MACHINE      *
044100*  SUMMARY THAT FOLLOWS IT.  EVERY REQUEST STARTS WITH A CLEAN    *
044200*  STACK AND A CLEAN SUMMARY TABLE - NOTHING CARRIES OVER FROM    *
044300*  ONE REQUEST'S PLAN TREE TO THE NEXT ONE'S.                     *
044400******************************************************************
044500 300-PROCESS-REQUESTS.
044600     READ REQUESTS-FILE
044700         AT END
044800             MOVE 'YES'           TO WS-EOF-REQUESTS-SW
044900             GO TO 300-PROCESS-REQUESTS-EXIT.
045000     MOVE REQUESTS-IN-RECORD      TO REQ-PLAN-REQUEST-REC.
045100     ADD 1                        TO WS-REQUEST-COUNT.
045200     MOVE REQ-TARGET-ITEM         TO WS-REQ-TARGET-ITEM.
045300     MOVE REQ-RATE-PER-S          TO WS-REQ-RATE.
045400     MOVE REQ-TIER                TO WS-REQ-TIER.
045500*    RESET THE STACK AND THE SUMMARY TABLE FOR THIS REQUEST.
045600     MOVE ZERO                    TO ES-STACK-TOP
045700                                     SUMMARY-TABLE-COUNT.
045800     MOVE 'N'                     TO ES-CYCLE-SW
045900                                     ES-DEPTH-EXCEEDED-SW.
046000*    SEED THE WALK WITH THE TARGET ITEM AT DEPTH 1.
046100     MOVE WS-REQ-TARGET-ITEM      TO WS-CHILD-ITEM-PARM.
046200     MOVE WS-REQ-RATE             TO WS-CHILD-RATE-PARM.
046300     MOVE WS-REQ-TIER             TO WS-CHILD-TIER-PARM.
046400     MOVE 1                       TO WS-CHILD-DEPTH.
046500     PERFORM 400-EXPAND-NODE
046600         THRU 400-EXPAND-NODE-EXIT.
046700     PERFORM 800-WRITE-SUMMARY
046800         THRU 800-WRITE-SUMMARY-EXIT.
046900 300-PROCESS-REQUESTS-EXIT.
047000     EXIT.
047100*
047200******************************************************************
047300*  400-EXPAND-NODE - THE HEART OF THE PLANNER.                    *
047400*                                                                 *
047500*  THIS SHOP'S ENVIRONMENT WILL NOT LET ONE PROGRAM (OR ONE       *
047600*  PARAGRAPH) CALL ITSELF, SO THE RECURSIVE "EXPAND THIS ITEM,    *
047700*  THEN EXPAND EACH OF ITS INPUTS THE SAME WAY" LOGIC IS DONE     *
047800*  WITH AN EXPLICIT PUSHDOWN STACK (EXPAND-STACK) INSTEAD OF A    *
047900*  CALL BACK INTO THIS PARAGRAPH.  PUSHING A FRAME AND WRITING    *
048000*  ITS REPORT LINE HAPPENS UP FRONT, THE SAME MOMENT A RECURSIVE  *
048100*  VERSION WOULD HAVE BEEN ENTERED; THEN 470-EXPAND-INPUTS WALKS  *
048200*  EACH OF THE FRAME'S INPUTS IN TURN, PERFORMING THIS SAME       *
048300*  PARAGRAPH ONCE FOR EACH ONE, BEFORE THE FRAME IS POPPED.       *
048400*  THE NODE TO BE PUSHED IS PASSED IN WS-CHILD-ITEM-PARM,         *
048500*  WS-CHILD-RATE-PARM, WS-CHILD-TIER-PARM AND WS-CHILD-DEPTH -    *
048600*  THE CALLER SETS THESE WORKING-STORAGE FIELDS BEFORE PERFORMING *
048700*  THIS PARAGRAPH.                                                *
048800*                                                                 *
048900*  READING ORDER FOR ANYONE STEPPING THROUGH THIS PARAGRAPH:      *
049000*  (1) BAIL OUT IF THE STACK IS ALREADY AS DEEP AS IT IS ALLOWED  *
049100*      TO GO, OR IF THIS ITEM IS ALREADY SOMEWHERE ON THE PATH -  *
049200*      BOTH ARE ERROR CASES THAT PRINT A LINE AND STOP.           *
049300*  (2) PUSH THE FRAME AND LOOK UP WHETHER THE ITEM HAS AN ACTIVE  *
049400*      RECIPE - NO RECIPE MEANS RAW MATERIAL, PRINT AND POP.      *
049500*  (3) OTHERWISE RESOLVE THE RECIPE, THE OPERATING TIER, THE      *
049600*      OUTPUT AMOUNT AND THE MACHINE COUNT, PRINT THE TREE LINE,  *
049700*      ROLL THE NODE INTO THE MACHINE SUMMARY, THEN EXPAND EVERY  *
049800*      ONE OF THE RECIPE'S INPUTS BEFORE POPPING THE FRAME.       *
049900******************************************************************
050000 400-EXPAND-NODE.
050100     IF WS-CHILD-DEPTH > ES-STACK-MAX
050200         MOVE 'Y'                 TO ES-DEPTH-EXCEEDED-SW
050300         PERFORM 730-WRITE-DEPTH-ERROR
050400             THRU 730-WRITE-DEPTH-ERROR-EXIT
050500         GO TO 400-EXPAND-NODE-EXIT.
050600     PERFORM 430-CHECK-CYCLE
050700         THRU 430-CHECK-CYCLE-EXIT.
050800     IF ES-CYCLE-FOUND
050900         PERFORM 740-WRITE-CYCLE-ERROR
051000             THRU 740-WRITE-CYCLE-ERROR-EXIT
051100         GO TO 400-EXPAND-NODE-EXIT.
051200*    NEITHER ERROR CASE FIRED - PUSH THE NEW FRAME ON THE STACK.
051300     ADD 1                        TO ES-STACK-TOP.
051400     SET ES-IDX                   TO ES-STACK-TOP.
051500     MOVE WS-CHILD-ITEM-PARM      TO ES-ITEM-ID(ES-IDX).
051600     MOVE WS-CHILD-RATE-PARM      TO ES-RATE(ES-IDX).
051700     MOVE WS-CHILD-TIER-PARM      TO ES-TIER(ES-IDX).
051800     MOVE WS-CHILD-DEPTH          TO ES-DEPTH(ES-IDX).
051900     MOVE ZERO                    TO ES-CUR-INPUT(ES-IDX).
052000     MOVE 'N'                     TO ES-IS-RAW-SW(ES-IDX).
052100*    NO ACTIVE RECIPE MEANS THIS IS A RAW MATERIAL LEAF NODE.
052200     PERFORM 610-FIND-ACTIVE-RECIPE
052300         THRU 610-FIND-ACTIVE-RECIPE-EXIT.
052400     IF NOT ACTIVE-FOUND
052500         MOVE 'Y'                 TO ES-IS-RAW-SW(ES-IDX)
052600         PERFORM 720-WRITE-RAW-LINE
052700             THRU 720-WRITE-RAW-LINE-EXIT
052800         PERFORM 420-POP-NODE
052900             THRU 420-POP-NODE-EXIT
053000         GO TO 400-EXPAND-NODE-EXIT.
053100*    HAS A RECIPE - RESOLVE IT, ITS TIER, AND ITS MACHINE COUNT.
053200     PERFORM 620-FIND-RECIPE-BY-ID
053300         THRU 620-FIND-RECIPE-BY-ID-EXIT.
053400     PERFORM 440-RESOLVE-TIER
053500         THRU 440-RESOLVE-TIER-EXIT.
053600     PERFORM 630-FIND-OUTPUT-AMOUNT
053700         THRU 630-FIND-OUTPUT-AMOUNT-EXIT.
053800     PERFORM 460-CALC-NODE-STATS
053900         THRU 460-CALC-NODE-STATS-EXIT.
054000*    PRINT THIS NODE AND FOLD IT INTO THE RUNNING MACHINE SUMMARY.
054100     PERFORM 700-WRITE-TREE-LINE
054200         THRU 700-WRITE-TREE-LINE-EXIT.
054300     PERFORM 500-ACCUM-SUMMARY
054400         THRU 500-ACCUM-SUMMARY-EXIT.
054500*    EXPAND EVERY INPUT THIS RECIPE NEEDS, THEN POP THE FRAME.
054600     PERFORM 470-EXPAND-INPUTS
054700         THRU 470-EXPAND-INPUTS-EXIT.
054800     PERFORM 420-POP-NODE
054900         THRU 420-POP-NODE-EXIT.
055000 400-EXPAND-NODE-EXIT.
055100     EXIT.
055200*
055300******************************************************************
055400*  420-POP-NODE DROPS THE TOP FRAME - CALLED ONCE A NODE AND ALL  *
055500*  OF ITS CHILDREN HAVE BEEN FULLY WRITTEN TO THE REPORT.  GUARDS *
055600*  AGAINST GOING NEGATIVE IF IT IS EVER CALLED ON AN EMPTY STACK, *
055700*  WHICH SHOULD NOT HAPPEN BUT COSTS NOTHING TO CHECK FOR.        *
055800******************************************************************
055900 420-POP-NODE.
056000     IF ES-STACK-TOP > ZERO
056100         SUBTRACT 1               FROM ES-STACK-TOP.
056200 420-POP-NODE-EXIT.
056300     EXIT.
056400*
056500******************************************************************
056600*  430-CHECK-CYCLE LOOKS BACK OVER THE CURRENT EXPANSION PATH -   *
056700*  EVERY FRAME FROM 1 THRU ES-STACK-TOP - FOR THE ITEM ABOUT TO   *
056800*  BE PUSHED.  FINDING IT ANYWHERE ON THE PATH IS A CYCLE - TWO   *
056900*  RECIPES (OR A CHAIN OF THEM) FEEDING EACH OTHER, WHICH WOULD   *
057000*  RUN THIS PARAGRAPH FOREVER IF IT WERE NOT CAUGHT HERE.  ADDED  *
057100*  AFTER 0109 FOUND A BAD RECIPE BOOK THE HARD WAY - SEE THE      *
057200*  CHANGE LOG.                                                    *
057300******************************************************************
057400 430-CHECK-CYCLE.
057500     MOVE 'N'                     TO ES-CYCLE-SW.
057600     IF ES-STACK-TOP = ZERO
057700         GO TO 430-CHECK-CYCLE-EXIT.
057800     SET ES-IDX                   TO 1.
057900 435-CYCLE-LOOP.
058000     IF ES-IDX > ES-STACK-TOP
058100         GO TO 430-CHECK-CYCLE-EXIT.
058200     IF ES-ITEM-ID(ES-IDX) = WS-CHILD-ITEM-PARM
058300         MOVE 'Y'                 TO ES-CYCLE-SW
058400         GO TO 430-CHECK-CYCLE-EXIT.
058500     SET ES-IDX UP BY 1.
058600     GO TO 435-CYCLE-LOOP.
058700 430-CHECK-CYCLE-EXIT.
058800     EXIT.
058900*
059000******************************************************************
059100*  440-RESOLVE-TIER RAISES THE FRAME'S OPERATING TIER TO THE      *
059200*  RECIPE'S OWN MIN-TIER WHEN THAT TIER'S VOLTAGE IS HIGHER THAN  *
059300*  THE TIER THE REQUEST CAME IN AT.  A RECIPE MAY NOT BE RUN      *
059400*  BELOW ITS OWN MINIMUM TIER - A BLANK RT-MIN-TIER MEANS THE     *
059500*  RECIPE HAS NO FLOOR OF ITS OWN AND THE REQUESTED TIER STANDS.  *
059600******************************************************************
059700 440-RESOLVE-TIER.
059800     MOVE ES-TIER(ES-IDX)         TO WS-CUR-TIER.
059900     IF RT-MIN-TIER(WS-RT-IDX-SAVE) = SPACES
060000         GO TO 440-RESOLVE-TIER-EXIT.
060100     MOVE WS-CUR-TIER             TO WS-LOOKUP-TIER-PARM.
060200     PERFORM 810-LOOKUP-VOLTAGE
060300         THRU 810-LOOKUP-VOLTAGE-EXIT.
060400     MOVE WS-LOOKUP-VOLTAGE-PARM  TO WS-CUR-VOLTAGE.
060500     MOVE RT-MIN-TIER(WS-RT-IDX-SAVE) TO WS-LOOKUP-TIER-PARM.
060600     PERFORM 810-LOOKUP-VOLTAGE
060700         THRU 810-LOOKUP-VOLTAGE-EXIT.
060800     MOVE WS-LOOKUP-VOLTAGE-PARM  TO WS-RT-VOLTAGE.
060900     IF WS-RT-VOLTAGE > WS-CUR-VOLTAGE
061000         MOVE RT-MIN-TIER(WS-RT-IDX-SAVE) TO WS-CUR-TIER.
061100     MOVE WS-CUR-TIER             TO ES-TIER(ES-IDX).
061200 440-RESOLVE-TIER-EXIT.
061300     EXIT.
061400*
061500******************************************************************
061600*  460-CALC-NODE-STATS CALLS OCCALC FOR THE CURRENT FRAME'S       *
061700*  RECIPE AND WORKS OUT HOW MANY MACHINES ARE NEEDED TO HIT THE   *
061800*  FRAME'S REQUIRED RATE - MACHINES = CEILING(OPS TIMES EFFECTIVE *
061900*  SECONDS PER OPERATION), WHERE OPS IS THE REQUIRED OPERATIONS   *
062000*  PER SECOND (RATE DIVIDED BY THE RECIPE'S OUTPUT AMOUNT).       *
062100*                                                                 *
062200*  THE PARAGRAPH FALLS INTO THREE STEPS: LOOK UP THE TIER'S       *
062300*  VOLTAGE AND LOAD OCCALC'S PARAMETER AREA (OCPARMS), CALL       *
062400*  OCCALC AND CAPTURE ITS ANSWER INTO THE CURRENT FRAME, THEN     *
062500*  WORK OUT THE MACHINE COUNT AND SET UP THE RATE FOR EACH OF     *
062600*  THE RECIPE'S OWN INPUTS SO 470-EXPAND-INPUTS HAS SOMETHING TO  *
062700*  READ WHEN IT WALKS THEM ONE AT A TIME.                         *
062800******************************************************************
062900 460-CALC-NODE-STATS.
063000*    STEP 1 - LOOK UP THE TIER VOLTAGE AND LOAD OCCALC'S PARMS.
063100     MOVE RT-MACHINE-NAME(WS-RT-IDX-SAVE) TO ES-MACHINE-NAME(ES-IDX).
063200     MOVE ES-TIER(ES-IDX)             TO WS-LOOKUP-TIER-PARM.
063300     PERFORM 810-LOOKUP-VOLTAGE
063400         THRU 810-LOOKUP-VOLTAGE-EXIT.
063500     MOVE WS-LOOKUP-VOLTAGE-PARM      TO WS-CUR-VOLTAGE.
063600     MOVE RT-BASE-TIME-S(WS-RT-IDX-SAVE)   TO OC-BASE-TIME-S.
063700     MOVE RT-BASE-EUT(WS-RT-IDX-SAVE)      TO OC-BASE-EUT.
063800     MOVE RT-GT-FLAG(WS-RT-IDX-SAVE)       TO OC-GT-FLAG.
063900     MOVE WS-CUR-VOLTAGE              TO OC-TIER-VOLTAGE.
064000*    STEP 2 - CALL OCCALC AND CAPTURE ITS ANSWER ON THE FRAME.
064100     CALL 'OCCALC' USING OC-CALC-PARMS.
064200     MOVE OC-EFFECTIVE-TICKS         TO ES-EFF-TICKS(ES-IDX).
064300     MOVE OC-EFFECTIVE-SECONDS       TO ES-EFF-SECONDS(ES-IDX).
064400     MOVE OC-OVERCLOCK-COUNT         TO ES-OC-COUNT(ES-IDX).
064500     MOVE OC-EFFECTIVE-EUT           TO ES-EFF-EUT(ES-IDX).
064600*    STEP 3 - MACHINE COUNT, THEN LOAD EACH INPUT'S REQUIRED RATE.
064700     COMPUTE WS-OPS ROUNDED = ES-RATE(ES-IDX) / WS-OUTPUT-AMOUNT.
064800     COMPUTE WS-MACH-RAW ROUNDED = WS-OPS * OC-EFFECTIVE-SECONDS.
064900     PERFORM 820-CEILING-MACHINES
065000         THRU 820-CEILING-MACHINES-EXIT.
065100     MOVE WS-MACH-WHOLE               TO ES-MACHINE-COUNT(ES-IDX).
065200     MOVE RT-IN-COUNT(WS-RT-IDX-SAVE) TO ES-IN-COUNT(ES-IDX).
065300     SET WS-CHILD-SUB TO 1.
065400*    EACH INPUT'S REQUIRED RATE IS THIS NODE'S OPS TIMES THE      *
065500*    RECIPE'S PER-OPERATION AMOUNT FOR THAT INPUT SLOT - THIS IS  *
065600*    THE FIGURE 470-EXPAND-INPUTS HANDS DOWN TO THE CHILD NODE.   *
065700 465-LOAD-INPUT-LOOP.
065800     IF WS-CHILD-SUB > RT-IN-COUNT(WS-RT-IDX-SAVE)
065900         GO TO 460-CALC-NODE-STATS-EXIT.
066000     MOVE RT-INPUT-ITEM-ID(WS-RT-IDX-SAVE, WS-CHILD-SUB)
066100                                  TO ES-INPUT-ITEM-ID(ES-IDX, WS-CHILD-SUB).
066200     COMPUTE ES-INPUT-RATE(ES-IDX, WS-CHILD-SUB) ROUNDED =
066300         WS-OPS * RT-INPUT-AMOUNT(WS-RT-IDX-SAVE, WS-CHILD-SUB).
066400     ADD 1                        TO WS-CHILD-SUB.
066500     GO TO 465-LOAD-INPUT-LOOP.
066600 460-CALC-NODE-STATS-EXIT.
066700     EXIT.
066800*
066900******************************************************************
067000*  470-EXPAND-INPUTS DRIVES THE CHILD FRAMES OF THE CURRENT NODE  *
067100*  ONE AT A TIME, PICKING UP AGAIN AT ES-CUR-INPUT AFTER EACH     *
067200*  CHILD RETURNS - SEE THE BANNER AHEAD OF PARAGRAPH 400.  THIS   *
067300*  PARAGRAPH IS WHAT MAKES THE STACK-BASED WALK BEHAVE LIKE       *
067400*  RECURSION WOULD HAVE: IT PERFORMS 400 AGAIN FOR EACH CHILD,    *
067500*  AND EACH OF THOSE CALLS MAY ITSELF PERFORM THIS SAME PARAGRAPH *
067600*  AGAIN FOR ITS OWN CHILDREN, ANY NUMBER OF LEVELS DEEP, UP TO   *
067700*  THE ES-STACK-MAX CEILING CHECKED BACK IN 400.                  *
067800******************************************************************
067900 470-EXPAND-INPUTS.
068000     ADD 1                        TO ES-CUR-INPUT(ES-IDX).
068100     IF ES-CUR-INPUT(ES-IDX) > ES-IN-COUNT(ES-IDX)
068200         GO TO 470-EXPAND-INPUTS-EXIT.
068300     MOVE ES-INPUT-ITEM-ID(ES-IDX, ES-CUR-INPUT(ES-IDX))
068400                                  TO WS-CHILD-ITEM-PARM.
068500     MOVE ES-INPUT-RATE(ES-IDX, ES-CUR-INPUT(ES-IDX))
068600                                  TO WS-CHILD-RATE-PARM.
068700     MOVE WS-REQ-TIER             TO WS-CHILD-TIER-PARM.
068800     COMPUTE WS-CHILD-DEPTH = ES-DEPTH(ES-IDX) + 1.
068900     PERFORM 400-EXPAND-NODE
069000         THRU 400-EXPAND-NODE-EXIT.
069100     GO TO 470-EXPAND-INPUTS.
069200 470-EXPAND-INPUTS-EXIT.
069300     EXIT.
069400*
069500******************************************************************
069600*  500-ACCUM-SUMMARY ADDS THE CURRENT NODE'S MACHINE COUNT AND    *
069700*  MACHINE-COUNT TIMES EFFECTIVE EUT/T INTO THE SUMMARY-TABLE ROW *
069800*  FOR ITS (MACHINE-NAME, TIER) KEY, ADDING A NEW ROW IF NEEDED.  *
069900*  A RAW-MATERIAL NODE NEVER REACHES THIS PARAGRAPH (ITS MACHINE  *
070000*  COUNT IS ALWAYS ZERO) SO THE ZERO CHECK BELOW IS MOSTLY BELT   *
070100*  AND SUSPENDERS, BUT COSTS NOTHING TO LEAVE IN.                 *
070200******************************************************************
070300 500-ACCUM-SUMMARY.
070400     IF ES-MACHINE-COUNT(ES-IDX) = ZERO
070500         GO TO 500-ACCUM-SUMMARY-EXIT.
070600     PERFORM 520-FIND-SUMMARY-ROW
070700         THRU 520-FIND-SUMMARY-ROW-EXIT.
070800     ADD ES-MACHINE-COUNT(ES-IDX) TO SM-MACHINE-COUNT(WS-SUM-SUB).
070900     COMPUTE SM-TOTAL-EUT(WS-SUM-SUB) =
071000         SM-TOTAL-EUT(WS-SUM-SUB) +
071100             (ES-MACHINE-COUNT(ES-IDX) * ES-EFF-EUT(ES-IDX)).
071200 500-ACCUM-SUMMARY-EXIT.
071300     EXIT.
071400*
071500******************************************************************
071600*  520-FIND-SUMMARY-ROW SEARCHES SUMMARY-TABLE FOR A ROW MATCHING *
071700*  THE CURRENT NODE'S MACHINE NAME AND TIER, ADDING A FRESH ROW   *
071800*  AT THE END OF THE TABLE WHEN NONE IS FOUND.  LEAVES WS-SUM-SUB *
071900*  POINTING AT THE MATCHING (OR NEWLY ADDED) ROW EITHER WAY, SO   *
072000*  500-ACCUM-SUMMARY ABOVE CAN ALWAYS TRUST IT AFTERWARD.         *
072100******************************************************************
072200 520-FIND-SUMMARY-ROW.
072300     SET SM-IDX                   TO 1.
072400     SEARCH SUMMARY-TABLE-ENTRY
072500         AT END
072600             PERFORM 540-ADD-SUMMARY-ROW
072700                 THRU 540-ADD-SUMMARY-ROW-EXIT
072800         WHEN SM-MACHINE-NAME(SM-IDX) = ES-MACHINE-NAME(ES-IDX)
072900           AND SM-TIER(SM-IDX)        = ES-TIER(ES-IDX)
073000             MOVE SM-IDX          TO WS-SUM-SUB.
073100 520-FIND-SUMMARY-ROW-EXIT.
073200     EXIT.
073300*
073400*    540-ADD-SUMMARY-ROW APPENDS A ZEROED ROW FOR A (MACHINE,     *
073500*    TIER) COMBINATION NOT YET SEEN IN THIS REQUEST'S SUMMARY.    *
073600*    A SUMMARY TABLE FULL PAST SUMMARY-TABLE-MAX SIMPLY STOPS     *
073700*    ADDING NEW ROWS - THE EXISTING ROWS STILL ACCUMULATE FINE.   *
073800*
073900 540-ADD-SUMMARY-ROW.
074000     IF SUMMARY-TABLE-COUNT < SUMMARY-TABLE-MAX
074100         ADD 1                    TO SUMMARY-TABLE-COUNT
074200         MOVE ES-MACHINE-NAME(ES-IDX) TO SM-MACHINE-NAME(SUMMARY-TABLE-COUNT)
074300         MOVE ES-TIER(ES-IDX)         TO SM-TIER(SUMMARY-TABLE-COUNT)
074400         MOVE ZERO                TO SM-MACHINE-COUNT(SUMMARY-TABLE-COUNT)
074500                                      SM-TOTAL-EUT(SUMMARY-TABLE-COUNT)
074600         MOVE SUMMARY-TABLE-COUNT TO WS-SUM-SUB.
074700 540-ADD-SUMMARY-ROW-EXIT.
074800     EXIT.
074900*
075000******************************************************************
075100*  610-FIND-ACTIVE-RECIPE SEARCHES ACTIVE-TABLE FOR THE ITEM      *
075200*  ABOUT TO BE EXPANDED.  NOT FOUND MEANS THE ITEM IS A RAW       *
075300*  MATERIAL - IT HAS NO RECIPE THAT PRODUCES IT.                  *
075400******************************************************************
075500 610-FIND-ACTIVE-RECIPE.
075600     MOVE 'NO '                   TO WS-ACTIVE-FOUND-SW.
075700     SET AT-IDX                   TO 1.
075800     SEARCH ACTIVE-TABLE-ENTRY
075900         AT END
076000             MOVE 'NO '           TO WS-ACTIVE-FOUND-SW
076100         WHEN AT-ITEM-ID(AT-IDX) = WS-CHILD-ITEM-PARM
076200             MOVE 'YES'           TO WS-ACTIVE-FOUND-SW.
076300 610-FIND-ACTIVE-RECIPE-EXIT.
076400     EXIT.
076500*
076600******************************************************************
076700*  620-FIND-RECIPE-BY-ID SEARCHES RECIPE-TABLE FOR THE RECIPE ID  *
076800*  FOUND ABOVE.  WS-RT-IDX-SAVE IS LEFT POINTING AT THE MATCHING  *
076900*  ROW SO LATER PARAGRAPHS CAN GET BACK TO IT WITHOUT SEARCHING   *
077000*  AGAIN.                                                         *
077100******************************************************************
077200 620-FIND-RECIPE-BY-ID.
077300     MOVE 'NO '                   TO WS-RECIPE-FOUND-SW.
077400     SET RT-IDX                   TO 1.
077500     SEARCH RECIPE-TABLE-ENTRY
077600         AT END
077700             MOVE 'NO '           TO WS-RECIPE-FOUND-SW
077800         WHEN RT-RECIPE-ID(RT-IDX) = AT-RECIPE-ID(AT-IDX)
077900             MOVE 'YES'           TO WS-RECIPE-FOUND-SW
078000             SET WS-RT-IDX-SAVE   TO RT-IDX.
078100 620-FIND-RECIPE-BY-ID-EXIT.
078200     EXIT.
078300*
078400******************************************************************
078500*  630-FIND-OUTPUT-AMOUNT LOOKS UP THE RECIPE'S OUTPUT AMOUNT     *
078600*  FOR THE ITEM BEING PRODUCED.  IF THE ITEM DOES NOT MATCH ANY   *
078700*  OF THE RECIPE'S OUTPUT SLOTS (SHOULD NOT HAPPEN WITH A CLEAN   *
078800*  RECIPE BOOK) THE FIRST OUTPUT SLOT'S AMOUNT IS USED INSTEAD -  *
078900*  BETTER TO KEEP THE PLAN RUNNING WITH A BEST GUESS THAN TO      *
079000*  ABEND THE WHOLE JOB OVER ONE BAD RECIPE ROW.                   *
079100******************************************************************
079200 630-FIND-OUTPUT-AMOUNT.
079300     MOVE 'NO '                   TO WS-OUTPUT-FOUND-SW.
079400     SET WS-CHILD-SUB             TO 1.
079500 635-OUTPUT-LOOP.
079600     IF WS-CHILD-SUB > RT-OUT-COUNT(WS-RT-IDX-SAVE)
079700         GO TO 638-OUTPUT-FALLBACK.
079800     IF RT-OUTPUT-ITEM-ID(WS-RT-IDX-SAVE, WS-CHILD-SUB) = ES-ITEM-ID(ES-IDX)
079900         MOVE RT-OUTPUT-AMOUNT(WS-RT-IDX-SAVE, WS-CHILD-SUB)
080000                                  TO WS-OUTPUT-AMOUNT
080100         MOVE 'YES'               TO WS-OUTPUT-FOUND-SW
080200         GO TO 630-FIND-OUTPUT-AMOUNT-EXIT.
080300     ADD 1                        TO WS-CHILD-SUB.
080400     GO TO 635-OUTPUT-LOOP.
080500 638-OUTPUT-FALLBACK.
080600     MOVE RT-OUTPUT-AMOUNT(WS-RT-IDX-SAVE, 1) TO WS-OUTPUT-AMOUNT.
080700 630-FIND-OUTPUT-AMOUNT-EXIT.
080800     EXIT.
080900*
081000******************************************************************
081100*  700-WRITE-TREE-LINE PRINTS ONE MACHINE-NODE LINE OF THE PLAN   *
081200*  TREE, MARKED WITH A '>' AT THE COLUMN FOR ITS DEPTH SO NESTED  *
081300*  LEVELS CAN BE PICKED OUT AT A GLANCE, FOLLOWED BY ONE          *
081400*  "NEEDS:" LINE FOR EACH OF THE RECIPE'S INPUTS.  THE INDENT     *
081500*  COLUMN IS CAPPED AT 30 SO A PATHOLOGICALLY DEEP TREE DOES NOT  *
081600*  RUN THE '>' MARKER OFF THE EDGE OF THE INDENT FIELD.           *
081700******************************************************************
081800 700-WRITE-TREE-LINE.
081900     MOVE SPACES                  TO PL-TREE-LINE.
082000     COMPUTE WS-INDENT-CTR = (ES-DEPTH(ES-IDX) - 1) * 2 + 1.
082100     IF WS-INDENT-CTR > 30
082200         MOVE 30                  TO WS-INDENT-CTR.
082300     MOVE '>'                     TO PL-INDENT(WS-INDENT-CTR:1).
082400     MOVE ES-MACHINE-NAME(ES-IDX) TO PL-MACHINE-NAME.
082500     MOVE ES-TIER(ES-IDX)         TO PL-TIER.
082600     MOVE ES-MACHINE-COUNT(ES-IDX) TO PL-MACH-COUNT.
082700     MOVE ES-ITEM-ID(ES-IDX)      TO PL-ITEM.
082800     MOVE ES-RATE(ES-IDX)         TO PL-RATE.
082900     MOVE ES-EFF-SECONDS(ES-IDX)  TO PL-TIME.
083000     MOVE ES-OC-COUNT(ES-IDX)     TO PL-OC-COUNT.
083100     MOVE ES-EFF-EUT(ES-IDX)      TO PL-EUT.
083200     WRITE PLAN-REPORT-LINE       FROM PL-TREE-LINE.
083300     SET WS-CHILD-SUB             TO 1.
083400 710-NEEDS-LOOP.
083500     IF WS-CHILD-SUB > ES-IN-COUNT(ES-IDX)
083600         GO TO 700-WRITE-TREE-LINE-EXIT.
083700     MOVE SPACES                  TO PL-NEEDS-LINE.
083800     MOVE ES-INPUT-ITEM-ID(ES-IDX, WS-CHILD-SUB) TO PL2-ITEM.
083900     MOVE ES-INPUT-RATE(ES-IDX, WS-CHILD-SUB)    TO PL2-RATE.
084000     WRITE PLAN-REPORT-LINE       FROM PL-NEEDS-LINE.
084100     ADD 1                        TO WS-CHILD-SUB.
084200     GO TO 710-NEEDS-LOOP.
084300 700-WRITE-TREE-LINE-EXIT.
084400     EXIT.
084500*
084600******************************************************************
084700*  720-WRITE-RAW-LINE PRINTS THE "RAW INPUT" LINE FOR AN ITEM     *
084800*  WITH NO ACTIVE RECIPE.                                         *
084900******************************************************************
085000 720-WRITE-RAW-LINE.
085100     MOVE SPACES                  TO PL-RAW-LINE.
085200     MOVE ES-ITEM-ID(ES-IDX)      TO PL3-ITEM.
085300     MOVE ES-RATE(ES-IDX)         TO PL3-RATE.
085400     WRITE PLAN-REPORT-LINE       FROM PL-RAW-LINE.
085500 720-WRITE-RAW-LINE-EXIT.
085600     EXIT.
085700*
085800*    730-WRITE-DEPTH-ERROR PRINTS AN ERROR LINE WHEN A REQUEST'S  *
085900*    CHAIN NESTS DEEPER THAN ES-STACK-MAX ALLOWS AND BUMPS THE    *
086000*    RUN'S ERROR COUNT SO 900-TERMINATE CAN REPORT IT.            *
086100*
086200 730-WRITE-DEPTH-ERROR.
086300     ADD 1                        TO WS-ERROR-COUNT.
086400     MOVE SPACES                  TO PL-ERROR-LINE.
086500     MOVE 'ERROR - MAXIMUM PLAN DEPTH OF 25 EXCEEDED'
086600                                  TO PLE-MESSAGE.
086700     WRITE PLAN-REPORT-LINE       FROM PL-ERROR-LINE.
086800 730-WRITE-DEPTH-ERROR-EXIT.
086900     EXIT.
087000*
087100*    740-WRITE-CYCLE-ERROR PRINTS AN ERROR LINE NAMING THE ITEM   *
087200*    THAT CLOSED THE CYCLE, SO WHOEVER MAINTAINS THE RECIPE BOOK  *
087300*    KNOWS EXACTLY WHERE TO START LOOKING.                        *
087400*
087500 740-WRITE-CYCLE-ERROR.
087600     ADD 1                        TO WS-ERROR-COUNT.
087700     MOVE SPACES                  TO PL-ERROR-LINE.
087800     MOVE 'ERROR - CYCLE DETECTED FOR ITEM '
087900                                  TO PLE-MESSAGE.
088000     MOVE WS-CHILD-ITEM-PARM      TO PLE-MESSAGE(35:32).
088100     WRITE PLAN-REPORT-LINE       FROM PL-ERROR-LINE.
088200 740-WRITE-CYCLE-ERROR-EXIT.
088300     EXIT.
088400*
088500******************************************************************
088600*  800-WRITE-SUMMARY PRINTS THE MACHINE SUMMARY BLOCK FOLLOWING   *
088700*  THE PLAN TREE - ONE LINE PER (MACHINE, TIER) KEY, OR A NOTE    *
088800*  LINE WHEN THE TARGET ITEM TURNED OUT TO BE RAW.  THE HEADER    *
088900*  LINE ALWAYS PRINTS EVEN WHEN THE TABLE IS EMPTY, SO THE        *
089000*  READER CAN TELL AT A GLANCE THAT THE SUMMARY SECTION WAS       *
089100*  REACHED AND SIMPLY HAD NOTHING TO REPORT, RATHER THAN THE      *
089200*  RUN HAVING SKIPPED IT ENTIRELY.                                *
089300******************************************************************
089400 800-WRITE-SUMMARY.
089500*    HEADER LINE FIRST, ALWAYS.
089600     WRITE PLAN-REPORT-LINE       FROM PL-SUMMARY-HEADER-LINE.
089700     IF SUMMARY-TABLE-COUNT = ZERO
089800         WRITE PLAN-REPORT-LINE   FROM PL-SUMMARY-NOTE-LINE
089900         GO TO 800-WRITE-SUMMARY-EXIT.
090000*    ONE DETAIL LINE PER SUMMARY-TABLE ROW, IN TABLE ORDER - THE  *
090100*    TABLE IS NOT SORTED, SO ROWS PRINT IN THE ORDER THEY WERE    *
090200*    FIRST SEEN DURING THE TREE WALK, NOT ALPHABETICALLY.         *
090300     SET WS-SUM-SUB               TO 1.
090400 810-SUMMARY-LOOP.
090500     IF WS-SUM-SUB > SUMMARY-TABLE-COUNT
090600         GO TO 800-WRITE-SUMMARY-EXIT.
090700     MOVE SPACES                  TO PL-SUMMARY-DETAIL-LINE.
090800     MOVE SM-MACHINE-NAME(WS-SUM-SUB) TO PL4-MACHINE-NAME.
090900     MOVE SM-TIER(WS-SUM-SUB)         TO PL4-TIER.
091000     MOVE SM-MACHINE-COUNT(WS-SUM-SUB) TO PL4-MACH-COUNT.
091100     MOVE SM-TOTAL-EUT(WS-SUM-SUB)     TO PL4-EUT.
091200     WRITE PLAN-REPORT-LINE       FROM PL-SUMMARY-DETAIL-LINE.
091300     ADD 1                        TO WS-SUM-SUB.
091400     GO TO 810-SUMMARY-LOOP.
091500 800-WRITE-SUMMARY-EXIT.
091600     EXIT.
091700*
091800******************************************************************
091900*  810-LOOKUP-VOLTAGE RETURNS THE EU/T VOLTAGE FOR THE TIER CODE  *
092000*  IN WS-LOOKUP-TIER-PARM FROM TIER-VOLTAGE-TABLE, INTO           *
092100*  WS-LOOKUP-VOLTAGE-PARM.  AN UNRECOGNIZED TIER CODE RETURNS     *
092200*  ZERO VOLTAGE (WILL NEVER OVERCLOCK).                           *
092300******************************************************************
092400 810-LOOKUP-VOLTAGE.
092500     MOVE ZERO                    TO WS-LOOKUP-VOLTAGE-PARM.
092600     MOVE 'NO '                   TO WS-TIER-FOUND-SW.
092700     SET TV-IDX                   TO 1.
092800     SEARCH TIER-VOLTAGE-ENTRY
092900         AT END
093000             MOVE 'NO '           TO WS-TIER-FOUND-SW
093100         WHEN TV-TIER-CODE(TV-IDX) = WS-LOOKUP-TIER-PARM
093200             MOVE 'YES'           TO WS-TIER-FOUND-SW
093300             MOVE TV-VOLTAGE(TV-IDX) TO WS-LOOKUP-VOLTAGE-PARM.
093400 810-LOOKUP-VOLTAGE-EXIT.
093500     EXIT.
093600*
093700******************************************************************
093800*  820-CEILING-MACHINES ROUNDS THE RAW MACHINE-COUNT FIGURE UP TO *
093900*  A WHOLE MACHINE WITHOUT USING FUNCTION CEILING - SAME METHOD   *
094000*  AS OCCALC USES FOR TICKS: TRUNCATE, COMPARE BACK, ADD ONE IF   *
094100*  ANYTHING WAS LOST.  THE FINAL CHECK ALSO GUARANTEES AT LEAST   *
094200*  ONE MACHINE IS REPORTED EVEN IF THE RAW FIGURE ROUNDED TO      *
094300*  EXACTLY ZERO - A NODE THAT REACHES THIS PARAGRAPH AT ALL       *
094400*  ALWAYS NEEDS AT LEAST ONE MACHINE TO PRODUCE ANYTHING.         *
094500******************************************************************
094600 820-CEILING-MACHINES.
094700     MOVE WS-MACH-RAW             TO WS-MACH-WHOLE.
094800     MOVE WS-MACH-WHOLE           TO WS-MACH-CHECK.
094900     IF WS-MACH-CHECK NOT = WS-MACH-RAW
095000         ADD 1                    TO WS-MACH-WHOLE.
095100     IF WS-MACH-WHOLE = ZERO
095200         MOVE 1                   TO WS-MACH-WHOLE.
095300 820-CEILING-MACHINES-EXIT.
095400     EXIT.
095500*
095600*    900-TERMINATE CLOSES THE TWO FILES STILL OPEN AT END OF RUN  *
095700*    AND WRITES THE REQUEST/ERROR COUNTS TO THE JOB LOG (NOT TO   *
095800*    PLAN-REPORT) FOR THE OPERATOR.                               *
095900*
096000 900-TERMINATE.
096100     CLOSE REQUESTS-FILE.
096200     CLOSE PLAN-REPORT-FILE.
096300     DISPLAY 'PLANCALC - REQUESTS PROCESSED: ' WS-REQUEST-COUNT.
096400     DISPLAY 'PLANCALC - ERRORS DETECTED:     ' WS-ERROR-COUNT.
096500 900-TERMINATE-EXIT.
096600     EXIT.
096700*
096800*  END OF PROGRAM PLANCALC
