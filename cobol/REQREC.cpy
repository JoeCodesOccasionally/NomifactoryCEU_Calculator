000100******************************************************************
000200*    COPYBOOK   REQREC
000300*    RECORD LAYOUT FOR THE REQUESTS INPUT FILE - ONE PLAN TO
000400*    BUILD PER LINE.
000500*
000600*    HISTORY
000700*    04/02/98  RLW  0079  ORIGINAL LAYOUT
000800******************************************************************
000900 01  REQ-PLAN-REQUEST-REC.
001000     05  REQ-TARGET-ITEM             PIC X(32).
001100     05  REQ-RATE-PER-S              PIC 9(05)V9(04).
001200     05  REQ-TIER                    PIC X(03).
001300     05  FILLER                      PIC X(36).
