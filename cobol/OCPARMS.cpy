000100******************************************************************
000200*    COPYBOOK   OCPARMS
000300*    CALL INTERFACE FOR THE OVERCLOCK CALCULATOR (PGM OCCALC)
000400*    SHARED BY PLANCALC (CALLER) AND OCCALC (CALLED PROGRAM) SO
000500*    BOTH SIDES OF THE LINKAGE ALWAYS AGREE ON THE PARAMETER
000600*    LAYOUT.  ONE COPYBOOK, TWO COPY STATEMENTS.
000700*
000800*    HISTORY
000900*    04/02/98  RLW  0079  ORIGINAL COPY MEMBER FOR PLANCALC/OCCALC
001000*    11/19/99  RLW  0102  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
001100*    06/14/03  DMS  0140  ADDED OC-RETURN-CODE FOR BAD-TIER SIGNAL
001200******************************************************************
001300 01  OC-CALC-PARMS.
001400     05  OC-INPUT-AREA.
001500         10  OC-BASE-TIME-S          PIC 9(05)V99.
001600         10  OC-BASE-EUT             PIC 9(08).
001700         10  OC-GT-FLAG              PIC X(01).
001800             88  OC-CAN-OVERCLOCK        VALUE 'Y'.
001900         10  OC-TIER-VOLTAGE         PIC 9(08).
002000     05  OC-OUTPUT-AREA.
002100         10  OC-EFFECTIVE-TICKS      PIC 9(08) COMP.
002200         10  OC-EFFECTIVE-SECONDS    PIC 9(07)V9999.
002300         10  OC-OVERCLOCK-COUNT      PIC 9(04) COMP.
002400         10  OC-EFFECTIVE-EUT        PIC 9(12).
002500     05  OC-RETURN-CODE              PIC 9(02).
002600         88  OC-RC-OK                    VALUE 00.
002700         88  OC-RC-NO-POWER-DATA         VALUE 04.
002800         88  OC-RC-EXCEEDS-TIER          VALUE 08.
002900     05  FILLER                      PIC X(09).
